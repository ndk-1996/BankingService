000100******************************************************************
000200*    COPY CPRUNSUM.                                              *
000300*    AREA DE PASO ENTRE PCTATRX Y EL SUBPROGRAMA PRESUMEN PARA   *
000400*    EL RENGLON DE DETALLE Y EL RENGLON DE TOTALES DEL REPORTE   *
000500*    RUN-SUMMARY. SE PASA POR LINKAGE SECTION EN EL CALL.         *
000600******************************************************************
000700*    HISTORIA DE CAMBIOS                                        *
000800*    970814  ROS   SIS-121  ALTA DEL LAYOUT ORIGINAL.             *
001100******************************************************************
001200 01  RUNSUM-DETAIL-LINE.
001300     05  RUNSUM-REQ-CLASS        PIC X(15).
001400         88  RUNSUM-IS-ACCT-CREATE   VALUE 'ACCOUNT-CREATE'.
001500         88  RUNSUM-IS-ACCT-LOOKUP   VALUE 'ACCOUNT-LOOKUP'.
001600         88  RUNSUM-IS-TRX-POST      VALUE 'TRANSACTION-POST'.
001700     05  RUNSUM-KEY-1            PIC 9(9).
001800     05  RUNSUM-KEY-2            PIC 9(9).
001900     05  RUNSUM-STATUS           PIC X(8).
002000         88  RUNSUM-ACCEPTED         VALUE 'ACCEPTED'.
002100         88  RUNSUM-REJECTED         VALUE 'REJECTED'.
002200     05  RUNSUM-REASON           PIC X(40).
002250     05  FILLER                  PIC X(06).
002300******************************************************************
002400 01  RUNSUM-TOTALS-LINE.
002500     05  RUNSUM-TOT-READ-ACC     PIC 9(7) COMP.
002600     05  RUNSUM-TOT-ACC-ACC      PIC 9(7) COMP.
002700     05  RUNSUM-TOT-REJ-ACC      PIC 9(7) COMP.
002800     05  RUNSUM-TOT-READ-LKP     PIC 9(7) COMP.
002900     05  RUNSUM-TOT-ACC-LKP      PIC 9(7) COMP.
003000     05  RUNSUM-TOT-REJ-LKP      PIC 9(7) COMP.
003100     05  RUNSUM-TOT-READ-TRX     PIC 9(7) COMP.
003200     05  RUNSUM-TOT-ACC-TRX      PIC 9(7) COMP.
003300     05  RUNSUM-TOT-REJ-TRX      PIC 9(7) COMP.
003350     05  FILLER                  PIC X(04).
