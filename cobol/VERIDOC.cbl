000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VERIDOC.
000300 AUTHOR.         L A CORVALAN.
000400 INSTALLATION.   BANCO ALTAMAR - DEPTO DE SISTEMAS.
000500 DATE-WRITTEN.   14/10/89.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO - BANCO ALTAMAR.
000800******************************************************************
000900*    SUBPROGRAMA VERIDOC                                         *
001000*    VALIDA QUE EL NUMERO DE DOCUMENTO DE UNA SOLICITUD DE ALTA  *
001100*    DE CUENTA CONTENGA UNICAMENTE DIGITOS. SE LLAMA DESDE       *
001200*    PCTATRX ANTES DE DAR DE ALTA UNA CUENTA NUEVA (VER PARRAFO  *
001300*    2100-ACCT-CREATE-I DE PCTATRX).                             *
001400*                                                                *
001500*    UN DOCUMENTO VACIO (TODO BLANCOS) SE CONSIDERA VALIDO POR   *
001600*    VACUIDAD -  "TODO CARACTER ES UN DIGITO" SOBRE CERO         *
001700*    CARACTERES ES VERDADERO - LA LONGITUD MINIMA QUEDA A CARGO  *
001800*    DEL LLAMADOR.                                               *
001900******************************************************************
002000*    HISTORIA DE CAMBIOS                                        *
002100*    AAMMDD  INIC  PEDIDO   DESCRIPCION                          *
002200*    891014  LAC   INI-001  ALTA DEL PROGRAMA ORIGINAL. VALIDABA *
002300*                           FECHA DE ALTA DE CLIENTE (VERFECH).  *
002400*    930611  LAC   SIS-042  SE REUTILIZA EL ESQUELETO DE VERFECH *
002500*                           PARA VALIDAR NUMERO DE DOCUMENTO EN  *
002600*                           LUGAR DE FECHA; PASA A LLAMARSE      *
002700*                           VERIDOC.                             *
002800*    970814  ROS   SIS-121  SE AGREGA LA REGLA DE VACUIDAD PARA  *
002900*                           DOCUMENTO EN BLANCO (ANTES SE        *
003000*                           RECHAZABA POR ERROR).                *
003100*    990305  MQ    Y2K-07   REVISADO POR EL PROYECTO AÑO 2000:   *
003200*                           EL PROGRAMA NO MANEJA FECHAS, SIN    *
003300*                           CAMBIOS NECESARIOS.                  *
003400*    020114  MQ    SIS-168  SE AGREGA VISTA REDEFINIDA DEL       *
003500*                           DOCUMENTO POR GRUPOS DE 6 PARA       *
003600*                           FACILITAR EL DISPLAY DE DIAGNOSTICO. *
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004150*    CLASS CONDITION USADA EN 0310 PARA EL UNICO TEST DE ESTE
004160*    SUBPROGRAMA: CADA CARACTER SIGNIFICATIVO DEL DOCUMENTO
004170*    DEBE CAER ENTRE '0' Y '9'.
004200     CLASS DIGITO-VALIDO  IS '0' THRU '9'.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*---- CONTADORES Y SUBINDICES (TODOS COMP POR NORMA) -----------
004700 77  WS-LONG-SIGNIF          PIC 9(2)  COMP.
004710*    CANTIDAD DE POSICIONES DEL DOCUMENTO QUE QUEDAN A LA
004720*    IZQUIERDA DE LOS BLANCOS FINALES; ES LO UNICO QUE SE
004730*    RECORRE EN 0300, NUNCA LAS 30 POSICIONES COMPLETAS.
004800 77  WS-BLANCOS-FINALES      PIC 9(2)  COMP.
004810*    CONTADOR DE 0210, VARIA DE 30 A 0 SEGUN CUANTOS BLANCOS
004820*    HAY AL FINAL DEL DOCUMENTO.
004900 77  WS-IDX                  PIC 9(2)  COMP.
004910*    SUBINDICE COMPARTIDO POR LOS DOS PERFORM VARYING DEL
004920*    PROGRAMA (0200 Y 0300); NUNCA SE USAN LOS DOS A LA VEZ.
005000
005100*---- AREA DE TRABAJO SOBRE EL DOCUMENTO RECIBIDO ---------------
005110*    COPIA LOCAL DE LN-DOC-NUMBER (30 BYTES) MAS 1 BYTE DE
005120*    FILLER PARA COMPLETAR LAS 31 POSICIONES QUE USAN LAS
005130*    TRES VISTAS REDEFINIDAS DE ABAJO.
005200 01  WS-DOC-TRABAJO.
005300     05  WS-DOC-CARACTER     PIC X OCCURS 30 TIMES.
005350     05  FILLER              PIC X(01).
005400*    VISTA ALTERNATIVA POR GRUPOS DE 6 POSICIONES, USADA SOLO     SIS-168
005500*    PARA EL DISPLAY DE DIAGNOSTICO DE 020114.                    SIS-168
005600 01  WS-DOC-POR-GRUPOS REDEFINES WS-DOC-TRABAJO.
005700     05  WS-DOC-GRUPO        PIC X(6) OCCURS 5 TIMES.
005750*    VISTA ALTERNATIVA POR DECENAS, PARA DISPLAY DE DIAGNOSTICO   SIS-168
005760*    MAS COMPACTO CUANDO EL DOCUMENTO SE RECHAZA.                 SIS-168
005770 01  WS-DOC-POR-DECENA REDEFINES WS-DOC-TRABAJO.
005780     05  WS-DOC-DECENA       PIC X(10) OCCURS 3 TIMES.
005790*    VISTA ALTERNATIVA EN DOS MITADES, PARA COMPARAR RAPIDO EL    SIS-168
005795*    PRIMER Y SEGUNDO TRAMO DEL DOCUMENTO.                        SIS-168
005796 01  WS-DOC-POR-MITAD REDEFINES WS-DOC-TRABAJO.
005797     05  WS-DOC-MITAD        PIC X(15) OCCURS 2 TIMES.
005800
005900 LINKAGE SECTION.
005950*    EL LLAMADOR (PCTATRX, PARRAFO 2100-ACCT-CREATE-I) ENVIA
005960*    LN-DOC-NUMBER Y RECIBE LN-VALIDAR DEVUELTO.
006000 01  LN-DOC-NUMBER            PIC X(30).
006100
006150*    'S' O 'N' SEGUN EL DOCUMENTO SEA VALIDO; SIN VALUE
006160*    INICIAL PORQUE EL LLAMADOR NUNCA LO LEE ANTES DEL CALL.
006200 01  LN-VALIDAR               PIC X.
006300     88  LN-VALIDAR-N         VALUE 'N'.
006400     88  LN-VALIDAR-S         VALUE 'S'.
006500
006600 PROCEDURE DIVISION USING LN-DOC-NUMBER, LN-VALIDAR.
006700
006750*---- PARRAFO DE CONTROL DE ESTE SUBPROGRAMA -----------------
006760*    CALCULA LA LONGITUD SIGNIFICATIVA Y, SEGUN SEA CERO O NO,
006770*    DESPACHA A LA REGLA DE VACUIDAD O A LA VALIDACION
006780*    CARACTER POR CARACTER.
006800 0100-VALIDAR-DOCUMENTO-I.
006900
007000     MOVE LN-DOC-NUMBER TO WS-DOC-TRABAJO
007100     PERFORM 0200-CALCULAR-LONGITUD-I THRU 0200-CALCULAR-LONGITUD-F
007200
007300     IF WS-LONG-SIGNIF = ZERO THEN
007400*       DOCUMENTO VACIO: VALIDO POR VACUIDAD (SIS-121).
007500        PERFORM 0500-VALIDAR-OK-I THRU 0500-VALIDAR-OK-F
007600     ELSE
007700        PERFORM 0300-VALIDAR-DIGITOS-I THRU 0300-VALIDAR-DIGITOS-F
007800     END-IF
007900     PERFORM 0700-RETURN-MPGM-I THRU 0700-RETURN-MPGM-F.
008000
008100 0100-VALIDAR-DOCUMENTO-F. EXIT.
008200
008300
008400*---- CALCULA LA LONGITUD SIGNIFICATIVA (SIN BLANCOS FINALES) --
008500 0200-CALCULAR-LONGITUD-I.
008600
008700     MOVE ZERO TO WS-BLANCOS-FINALES
008800     PERFORM 0210-CONTAR-BLANCO-I THRU 0210-CONTAR-BLANCO-F
008900        VARYING WS-IDX FROM 30 BY -1
009000        UNTIL WS-IDX = ZERO
009100           OR WS-DOC-CARACTER (WS-IDX) NOT = SPACE
009200     COMPUTE WS-LONG-SIGNIF = 30 - WS-BLANCOS-FINALES.
009300
009400 0200-CALCULAR-LONGITUD-F. EXIT.
009500
009600
009650*---- CUENTA UN BLANCO FINAL MAS ------------------------------
009660*    SE LLAMA UNA VEZ POR CADA POSICION EN BLANCO, RECORRIDA
009670*    DESDE EL FINAL DEL DOCUMENTO HACIA ADELANTE, DESDE EL
009680*    PERFORM VARYING DE 0200.
009700 0210-CONTAR-BLANCO-I.
009800
009900     ADD 1 TO WS-BLANCOS-FINALES.
010000
010100 0210-CONTAR-BLANCO-F. EXIT.
010200
010300
010400*---- RECORRE LAS POSICIONES SIGNIFICATIVAS BUSCANDO UN --------
010500*---- CARACTER QUE NO SEA DIGITO --------------------------------
010600 0300-VALIDAR-DIGITOS-I.
010700
010800     MOVE 'S' TO LN-VALIDAR
010900     PERFORM 0310-CHECK-DIGITO-I THRU 0310-CHECK-DIGITO-F
011000        VARYING WS-IDX FROM 1 BY 1
011100        UNTIL WS-IDX > WS-LONG-SIGNIF
011200           OR LN-VALIDAR-N
011300
011400     IF LN-VALIDAR-S THEN
011500        PERFORM 0500-VALIDAR-OK-I THRU 0500-VALIDAR-OK-F
011600     ELSE
011700        PERFORM 0600-VALIDAR-FALLIDO-I THRU 0600-VALIDAR-FALLIDO-F
011800     END-IF.
011900
012000 0300-VALIDAR-DIGITOS-F. EXIT.
012100
012200
012250*---- CHEQUEA UNA POSICION CONTRA LA CLASS DIGITO-VALIDO -----
012260*    SE LLAMA UNA VEZ POR CADA POSICION SIGNIFICATIVA, DESDE
012270*    EL PERFORM VARYING DE 0300; CORTA LA ITERACION APENAS
012280*    ENCUENTRA UN CARACTER QUE NO ES DIGITO.
012300 0310-CHECK-DIGITO-I.
012400
012500     IF WS-DOC-CARACTER (WS-IDX) IS NOT DIGITO-VALIDO THEN
012600        MOVE 'N' TO LN-VALIDAR
012700     END-IF.
012800
012900 0310-CHECK-DIGITO-F. EXIT.
013000
013100
013150*---- DOCUMENTO ACEPTADO -----------------------------------
013160*    SE LLEGA ACA TANTO POR VACUIDAD (DESDE 0100) COMO POR
013170*    HABER RECORRIDO TODAS LAS POSICIONES SIGNIFICATIVAS SIN
013180*    ENCONTRAR NADA QUE NO SEA DIGITO (DESDE 0300).
013200 0500-VALIDAR-OK-I.
013300
013400     MOVE 'S' TO LN-VALIDAR.
013500
013600 0500-VALIDAR-OK-F. EXIT.
013700
013800
013850*---- DOCUMENTO RECHAZADO ----------------------------------
013860*    SE LLEGA ACA SOLO DESDE 0300, CUANDO 0310 ENCONTRO AL
013870*    MENOS UNA POSICION QUE NO ES DIGITO.
013900 0600-VALIDAR-FALLIDO-I.
014000
014100     MOVE 'N' TO LN-VALIDAR.
014200
014300 0600-VALIDAR-FALLIDO-F. EXIT.
014400
014500
014550*---- DEVUELVE EL CONTROL A PCTATRX -----------------------
014560*    EXIT PROGRAM, NO STOP RUN: ESTE ES UN SUBPROGRAMA
014570*    LLAMADO, NO UN JOB STEP INDEPENDIENTE.
014600 0700-RETURN-MPGM-I.
014700
014800     EXIT PROGRAM.
014900
015000 0700-RETURN-MPGM-F. EXIT.
