000100******************************************************************
000200*    COPY CPACCT.                                                *
000300*    LAYOUT MAESTRO DE CUENTAS (ACCOUNT MASTER)                  *
000400*    ARCHIVO: DDACCT  -  ORGANIZACION RELATIVE POR ACCT-ID        *
000500*    LARGO   : 45 BYTES                                          *
000600******************************************************************
000700*    HISTORIA DE CAMBIOS                                        *
000800*    AAMMDD  INIC  PEDIDO   DESCRIPCION                          *
000900*    891014  LAC   INI-001  ALTA DEL LAYOUT ORIGINAL.             *
001000*    970222  ROS   SIS-114  SE AGREGA FILLER DE RESERVA PARA      *
001100*                           FUTURA EXPANSION DEL DOCUMENTO.       *
001200*    990618  MQ    Y2K-07   SIN IMPACTO: CAMPO NO TIENE FECHAS.   *
001300******************************************************************
001400 01  ACCOUNT-REC.
001500*    CLAVE SUROGADA, ASIGNADA AL CREAR LA CUENTA (GENERADOR
001600*    SECUENCIAL - VER PARRAFO 2100-ACCT-CREATE-I DE PCTATRX).
001700     05  ACCT-ID                 PIC 9(9).
001800*    NUMERO DE DOCUMENTO DEL CLIENTE. SE GUARDA COMO DATO
001900*    ALFANUMERICO AUNQUE DEBE CONTENER SOLO DIGITOS (VALIDADO
002000*    POR EL SUBPROGRAMA VERIDOC ANTES DE LA ALTA).
002100     05  ACCT-DOC-NUMBER         PIC X(30).
002200     05  FILLER                  PIC X(06).
