000100******************************************************************
000200*    COPY CPREQ.                                                 *
000300*    LAYOUT DE PEDIDOS DE PROCESO (REQUEST-REC)                  *
000400*    ARCHIVO: DDREQIN  -  SECUENCIAL DE ENTRADA                  *
000500*    UN SOLO ARCHIVO TRAE LOS TRES TIPOS DE PEDIDO QUE ATIENDE   *
000600*    PCTATRX; EL BYTE REQ-TYPE INDICA CUAL DE LAS TRES AREAS      *
000700*    REDEFINIDAS DEBAJO ES LA VALIDA PARA EL REGISTRO LEIDO.      *
000800*    LARGO  : 51 BYTES                                          *
000900******************************************************************
001000*    HISTORIA DE CAMBIOS                                        *
001100*    910305  LAC   INI-002  ALTA DEL LAYOUT ORIGINAL (SOLO       *
001200*                           TRAIA EL PEDIDO DE TRANSACCION).     *
001300*    970814  ROS   SIS-121  SE AGREGAN LOS PEDIDOS DE ALTA Y     *
001400*                           CONSULTA DE CUENTA, REDEFINIENDO     *
001500*                           EL AREA DE DATOS COMUN.              *
001550*    050930  MQ    SIS-181  CORREGIDO EL FILLER DEL REDEFINE DE  *
001560*                           POSTEO DE TRANSACCION: SUMABA 52     *
001570*                           BYTES EN LUGAR DE 50, CRECIENDO EL   *
001580*                           LARGO DE DDREQIN POR ERROR.          *
001600******************************************************************
001700 01  REQUEST-REC.
001800     05  REQ-TYPE                PIC X(01).
001900         88  REQ-TYPE-ACCT-CREATE     VALUE 'A'.
002000         88  REQ-TYPE-ACCT-LOOKUP     VALUE 'L'.
002100         88  REQ-TYPE-TRX-POST        VALUE 'T'.
002200     05  REQ-DATA                PIC X(50).
002300*    ----------------------------------------------------------
002400*    REDEFINE 1 DE 3 - PEDIDO DE ALTA DE CUENTA (REQ-TYPE 'A').
002500*    ----------------------------------------------------------
002600     05  REQ-ACCT-CREATE REDEFINES REQ-DATA.
002700         10  REQC-DOC-NUMBER     PIC X(30).
002800         10  FILLER              PIC X(20).
002900*    ----------------------------------------------------------
003000*    REDEFINE 2 DE 3 - PEDIDO DE CONSULTA DE CUENTA
003100*    (REQ-TYPE 'L').
003200*    ----------------------------------------------------------
003300     05  REQ-ACCT-LOOKUP REDEFINES REQ-DATA.
003400         10  REQL-ACCT-ID        PIC 9(9).
003500         10  FILLER              PIC X(41).
003600*    ----------------------------------------------------------
003700*    REDEFINE 3 DE 3 - PEDIDO DE POSTEO DE TRANSACCION
003800*    (REQ-TYPE 'T').
003900*    ----------------------------------------------------------
004000     05  REQ-TRX-POST REDEFINES REQ-DATA.
004100         10  REQT-ACCT-ID        PIC 9(9).
004200         10  REQT-OPTYP-ID       PIC 9(9).
004300         10  REQT-RAW-AMOUNT     PIC S9(9)V99.
004400         10  FILLER              PIC X(21).
