000100******************************************************************
000200*    COPY CPOPTYP.                                               *
000300*    LAYOUT MAESTRO DE TIPOS DE OPERACION (OPERATION-TYPE)       *
000400*    ARCHIVO: DDOPTYP  -  MAESTRO SECUENCIAL, CHICO Y ESTATICO   *
000500*    SE CARGA COMPLETO EN TABLA OCCURS AL INICIO DE CADA CORRIDA *
000600*    (VER VERIOPT, PARRAFO 0150-CARGAR-TABLA) Y SE BUSCA POR     *
000700*    SEARCH ALL SOBRE OPTYP-ID, EN REEMPLAZO DEL ACCESO INDEXADO *
000800*    QUE NO EXISTE EN ESTE ENTORNO.                              *
000900*    LARGO  : 65 BYTES                                          *
001000******************************************************************
001100*    HISTORIA DE CAMBIOS                                        *
001200*    AAMMDD  INIC  PEDIDO   DESCRIPCION                          *
001300*    891014  LAC   INI-001  ALTA DEL LAYOUT ORIGINAL.             *
001400*    960903  ROS   SIS-077  SE AMPLIA DESCRIPCION DE 30 A 50      *
001500*                           POSICIONES A PEDIDO DE PRODUCTOS.     *
001600******************************************************************
001700 01  OPTYP-REC.
001800*    CLAVE SUROGADA DEL TIPO DE OPERACION.
001900     05  OPTYP-ID                PIC 9(9).
002000*    ROTULO LEGIBLE, EJ. 'CASH PURCHASE', 'WITHDRAWAL'.
002100     05  OPTYP-DESCRIPTION       PIC X(50).
002200*    VALORES VALIDOS: 'CREDIT' O 'DEBIT' (VER VERIOPT PARA LA
002300*    DERIVACION DEL MULTIPLICADOR +1/-1 A PARTIR DE ESTE CODIGO).
002400     05  OPTYP-CODE              PIC X(06).
002500     05  FILLER                  PIC X(10).
