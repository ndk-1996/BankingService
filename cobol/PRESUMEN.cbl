000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PRESUMEN.
000300 AUTHOR.         R O SOLIS.
000400 INSTALLATION.   BANCO ALTAMAR - DEPTO DE SISTEMAS.
000500 DATE-WRITTEN.   22/02/91.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO - BANCO ALTAMAR.
000800******************************************************************
000900*    SUBPROGRAMA PRESUMEN                                        *
001000*    ARMA EL REPORTE RUN-SUMMARY DE LA CORRIDA DE PCTATRX: UN     *
001100*    RENGLON DE DETALLE POR CADA PEDIDO PROCESADO (TIPO, CLAVES,  *
001200*    ACEPTADO/RECHAZADO Y MOTIVO) Y, AL FINAL DE LA CORRIDA, UN   *
001300*    RENGLON DE TOTALES POR TIPO DE PEDIDO.                       *
001400*                                                                *
001500*    RECIBE CADA RENGLON POR LINKAGE, YA ARMADO POR EL LLAMADOR   *
001600*    (PCTATRX, PARRAFOS 2190/2290/2390 Y 9100-IMPRIMIR-TOTALES).  *
001700*    LN-MODO INDICA SI EL CALL ES PARA UN DETALLE O PARA EL       *
001800*    CIERRE DE TOTALES.                                           *
001810*                                                                *
001820*    NOTAS DE OPERACION PARA EL CENTRO DE COMPUTOS                *
001830*    -------------------------------------------                *
001840*    DDRUNSUM  - UNICO ARCHIVO QUE ABRE ESTE SUBPROGRAMA, EN EL    *
001850*                PRIMER CALL QUE RECIBE DE PCTATRX EN CADA         *
001860*                CORRIDA (WS-ABIERTO-N). SE CIERRA RECIEN EN EL    *
001870*                CALL CON LN-MODO-TOTALES, QUE ES EL ULTIMO DE LA  *
001880*                CORRIDA.                                         *
001890*    ESTE SUBPROGRAMA NO TIENE ESTADO PROPIO ENTRE CORRIDAS: TODO  *
001891*    LO QUE SABE DE LA CORRIDA LE LLEGA POR LINKAGE EN CADA CALL,  *
001892*    SALVO EL SWITCH WS-ABIERTO, QUE SOLO VIVE MIENTRAS DURA LA    *
001893*    EJECUCION DE PCTATRX (AMBOS PROGRAMAS CORREN EN LA MISMA      *
001894*    REGION, PRESUMEN ES UN CALL, NO UN JOB STEP APARTE).          *
001900******************************************************************
002000*    HISTORIA DE CAMBIOS                                        *
002100*    AAMMDD  INIC  PEDIDO   DESCRIPCION                          *
002200*    220291  ROS   INI-003  ALTA DEL PROGRAMA ORIGINAL (PTRXCLI, *
002300*                           LISTADO DE TRANSACCIONES POR CLIENTE *
002400*                           CONTRA CURSOR DB2).                   *
002500*    970814  ROS   SIS-121  SE REESCRIBE COMO REPORTE RUN-SUMMARY*
002600*                           DE LA CORRIDA DE POSTEO; PASA A       *
002700*                           LLAMARSE PRESUMEN. SE QUITA EL CURSOR *
002800*                           DB2, AHORA RECIBE LOS RENGLONES YA    *
002900*                           ARMADOS POR LINKAGE.                  *
003000*    990422  MQ    Y2K-07   LA FECHA DE ENCABEZADO PASA A TOMARSE *
003100*                           CON ACCEPT FROM DATE EN FORMATO       *
003200*                           AAAAMMDD DE CUATRO DIGITOS DE ANIO.   *
003300*    030610  MQ    SIS-175  SE AGREGA EL TOTAL GENERAL DE         *
003400*                           PEDIDOS LEIDOS AL PIE DEL REPORTE.    *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
003950*    C01 CANALIZA EL SALTO DE PAGINA DE LA IMPRESORA DE CADENA AL
003960*    WRITE AFTER ADVANCING TOP-OF-FORM DE 0200-ABRIR-REPORTE.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004350*    DDRUNSUM ES EL UNICO ARCHIVO DE ESTE SUBPROGRAMA, SIEMPRE
004360*    SECUENCIAL DE SALIDA: NO SE LEE NUNCA DESDE ACA.
004400     SELECT RUNSUM-FILE ASSIGN TO DDRUNSUM
004500            ORGANIZATION IS SEQUENTIAL
004600            ACCESS MODE IS SEQUENTIAL
004700            FILE STATUS IS FS-RUNSUM.
004800
004900 DATA DIVISION.
004950*    DOS SECCIONES: FILE (UN SOLO RENGLON GENERICO DE 132
004960*    BYTES) Y WORKING-STORAGE (LOS NUEVE LAYOUTS DE IMPRESION
004970*    QUE SE TRASLADAN A ESE RENGLON ANTES DE CADA WRITE).
005000 FILE SECTION.
005050*    RENGLON DE 132 BYTES, MEDIDA ESTANDAR DE IMPRESORA DE
005060*    CADENA; VER EL DETALLE DE CADA LAYOUT DE IMPRESION EN
005070*    WORKING-STORAGE.
005100 FD  RUNSUM-FILE
005200     RECORDING MODE IS F.
005300 01  RUNSUM-LINE                 PIC X(132).
005400
005500 WORKING-STORAGE SECTION.
005600*---- FILE STATUS -----------------------------------------------
005610*    UNICO ARCHIVO DE ESTE SUBPROGRAMA; SOLO SE DISTINGUE '00'
005620*    DE CUALQUIER OTRO VALOR, QUE SE TRATA COMO ERROR GENERICO.
005700 77  FS-RUNSUM                PIC XX    VALUE SPACES.
005750*    NO SE DECLARA 88 PARA CONDICIONES DE ERROR PORQUE SOLO
005760*    SE CHEQUEA CONTRA '00' EN 0200; ESTE 88 QUEDA DE
005770*    DOCUMENTACION, NO SE USA EN NINGUN IF.
005800     88  FS-RUNSUM-OK          VALUE '00'.
005900
006000*---- SWITCH DE ENCABEZADO YA IMPRESO (RETIENE ENTRE CALLS) -----
006050*    EN 'N' POR VALUE AL ENTRAR AL PROGRAMA; PASA A 'S' EN EL
006060*    PRIMER CALL DE LA CORRIDA Y ASI QUEDA HASTA QUE PCTATRX
006070*    TERMINE Y SE DESCARGUE ESTE SUBPROGRAMA.
006100 77  WS-ABIERTO                PIC X     VALUE 'N'.
006150*    88-LEVELS DE LECTURA PARA EL IF DE 0100 Y LA SET DE
006160*    ESCRITURA LUEGO DEL PRIMER OPEN.
006200     88  WS-ABIERTO-S          VALUE 'S'.
006300     88  WS-ABIERTO-N          VALUE 'N'.
006400
006500*---- CONTADORES Y SUBINDICES (TODOS COMP POR NORMA) ------------
006600*    WS-TOT-GENERAL SE CALCULA UNA SOLA VEZ, EN 0700, SUMANDO
006650*    LOS TRES TOTALES DE LEIDOS QUE LLEGAN POR LINKEAGE.
006700 77  WS-TOT-GENERAL             PIC 9(7)  COMP.
006800
006900*---- FECHA Y HORA DE ENCABEZADO -----------------------------
006910*    TOMADAS UNA SOLA VEZ, EN 0200, AL ABRIR EL REPORTE; NO SE
006920*    REFRESCAN EN CADA DETALLE PORQUE EL ENCABEZADO YA QUEDO
006930*    IMPRESO CON ESE VALOR.
007000 01  WS-FECHA-HOY.
007100     05  WS-FH-ANIO              PIC 9(4).
007150*    ANIO DE CUATRO DIGITOS DESDE EL AJUSTE Y2K-07; ANTES DE
007160*    ESA FECHA EL CAMPO ERA PIC 9(2).
007200     05  WS-FH-MES               PIC 9(2).
007300     05  WS-FH-DIA               PIC 9(2).
007400*    VISTA INVERTIDA DD/MM/AAAA PARA EL ENCABEZADO IMPRESO.        SIS-175
007500 01  WS-FECHA-IMPRESION REDEFINES WS-FECHA-HOY.
007600     05  FILLER                  PIC X(04).
007700     05  WS-FI-MES               PIC 9(02).
007800     05  WS-FI-DIA               PIC 9(02).
007900
007950*    LA HORA SE ACEPTA JUNTO CON LA FECHA EN 0200; EL ULTIMO
007960*    GRUPO DE DOS DIGITOS (CENTESIMAS) NO SE USA EN EL
007970*    ENCABEZADO, SOLO SE TRAE PORQUE ACCEPT FROM TIME LO DEVUELVE.
008000 01  WS-HORA-HOY.
008100     05  WS-HH-HORA              PIC 9(2).
008200     05  WS-HH-MIN               PIC 9(2).
008300     05  WS-HH-SEG               PIC 9(2).
008400     05  FILLER                  PIC 9(2).
008500*    VISTA POR MITADES DE LA HORA, USADA SOLO EN EL DISPLAY DE     SIS-175
008600*    ARRANQUE DEL REPORTE.                                        SIS-175
008700 01  WS-HORA-MITADES REDEFINES WS-HORA-HOY.
008800     05  WS-HM-PRIMERA           PIC X(04).
008900     05  WS-HM-SEGUNDA           PIC X(04).
009000
009100*---- LINEAS DE IMPRESION ----------------------------------------
009110*    CADA 01 DE ABAJO ES UN RENGLON DE 132 BYTES, MEDIDA ESTANDAR
009120*    DE IMPRESORA DE CADENA; EL PROGRAMA ARMA EL RENGLON EN
009130*    WORKING-STORAGE Y LO TRASLADA A RUNSUM-LINE RECIEN AL
009140*    MOMENTO DEL WRITE, COMO ES HABITO EN LOS REPORTES DEL
009150*    DEPARTAMENTO.
009160*    RENGLON DE TITULO, IMPRESO UNA SOLA VEZ AL PRINCIPIO DE LA
009170*    CORRIDA, ANTES DE CUALQUIER DETALLE.
009200 01  WS-LINEA-TITULO.
009300     05  FILLER                  PIC X(01) VALUE SPACE.
009350*    RAZON SOCIAL DEL BANCO, FIJA EN TODOS LOS REPORTES DEL
009360*    DEPARTAMENTO DE SISTEMAS.
009400     05  FILLER                  PIC X(20) VALUE 'BANCO ALTAMAR'.
009500     05  FILLER                  PIC X(30)
009600             VALUE 'REPORTE RUN-SUMMARY - PCTATRX'.
009700     05  FILLER                  PIC X(10) VALUE 'FECHA '.
009750*    AAAAMMDD DE OCHO DIGITOS, AJUSTE Y2K-07.
009800     05  WS-TIT-FECHA            PIC 9(8).
009900     05  FILLER                  PIC X(03) VALUE SPACES.
010000     05  FILLER                  PIC X(06) VALUE 'HORA '.
010050*    HHMMSS DE ACCEPT FROM TIME, SIN LAS CENTESIMAS.
010100     05  WS-TIT-HORA              PIC 9(6).
010200     05  FILLER                  PIC X(53) VALUE SPACES.
010300
010320*    SEPARADOR DE 132 GUIONES, REUTILIZADO DEBAJO DEL TITULO, DEL
010330*    SUBTITULO Y ANTES DEL BLOQUE DE TOTALES.
010400 01  WS-LINEA-GUIONES.
010500     05  FILLER                  PIC X(132) VALUE ALL '-'.
010600
010650*    ENCABEZADO DE COLUMNAS DEL DETALLE, IMPRESO UNA SOLA VEZ EN
010660*    0200, DEBAJO DEL TITULO.
010700 01  WS-LINEA-SUBTITULO.
010800     05  FILLER                  PIC X(01)  VALUE SPACE.
010850*    LOS SEIS LITERALES DE ABAJO ENCABEZAN, EN ESE ORDEN, A
010860*    WS-DET-CLASE/CLAVE-1/CLAVE-2/ESTADO/MOTIVO DE
010870*    WS-LINEA-DETALLE.
010900     05  FILLER                  PIC X(17)  VALUE 'TIPO DE PEDIDO'.
011000     05  FILLER                  PIC X(10)  VALUE 'CLAVE-1'.
011100     05  FILLER                  PIC X(10)  VALUE 'CLAVE-2'.
011200     05  FILLER                  PIC X(10)  VALUE 'ESTADO'.
011300     05  FILLER                  PIC X(42)  VALUE 'MOTIVO'.
011400     05  FILLER                  PIC X(42)  VALUE SPACES.
011450*    VISTA POR MITADES DEL SUBTITULO, USADA SOLO EN EL DISPLAY DE    SIS-175
011460*    DIAGNOSTICO CUANDO FALLA EL OPEN DE DDRUNSUM.                   SIS-175
011470 01  WS-LINEA-SUBTITULO-MITADES REDEFINES WS-LINEA-SUBTITULO.
011480     05  WS-SUBT-MITAD-1         PIC X(66).
011490     05  WS-SUBT-MITAD-2         PIC X(66).
011500
011550*    UN RENGLON DE WS-LINEA-DETALLE SE IMPRIME POR CADA CALL CON
011560*    LN-MODO-DETALLE; EL ANCHO DE CADA CAMPO COINCIDE CON EL DE
011570*    LA COLUMNA CORRESPONDIENTE EN WS-LINEA-SUBTITULO DE ARRIBA.
011600 01  WS-LINEA-DETALLE.
011700     05  FILLER                  PIC X(01)  VALUE SPACE.
011800     05  WS-DET-CLASE            PIC X(17).
011900     05  WS-DET-CLAVE-1          PIC ZZZZZZZZ9.
012000     05  FILLER                  PIC X(01)  VALUE SPACE.
012100     05  WS-DET-CLAVE-2          PIC ZZZZZZZZ9.
012200     05  FILLER                  PIC X(01)  VALUE SPACE.
012300     05  WS-DET-ESTADO           PIC X(10).
012400     05  WS-DET-MOTIVO           PIC X(40).
012500     05  FILLER                  PIC X(43)  VALUE SPACES.
012600
012650*    SE IMPRIME EN LUGAR DE LOS RENGLONES DE TOTALES CUANDO
012660*    NINGUN PEDIDO DE NINGUN TIPO LLEGO A CONTARSE EN TODA LA
012670*    CORRIDA (VER 0700-ESCRIBIR-TOTALES).
012700 01  WS-LINEA-VACIO-MSG.
012800     05  FILLER                  PIC X(01)  VALUE SPACE.
012900     05  FILLER                  PIC X(50)
013000             VALUE 'NO SE PROCESARON PEDIDOS EN ESTA CORRIDA'.
013050*    RELLENO HASTA LOS 132 BYTES DEL RENGLON; NO LLEVA DATO.
013100     05  FILLER                  PIC X(81)  VALUE SPACES.
013200
013250*    SUBTOTAL DE ALTA DE CUENTA: LEIDOS/ACEPTADOS/RECHAZADOS DEL
013260*    TIPO DE PEDIDO 'A', TAL COMO LOS ACUMULO PCTATRX DURANTE
013270*    TODA LA CORRIDA.
013300 01  WS-LINEA-TOTALES-1.
013400     05  FILLER                  PIC X(01)  VALUE SPACE.
013500     05  FILLER                  PIC X(20)
013600             VALUE 'TOTALES ALTA CUENTA '.
013700     05  FILLER                  PIC X(10)  VALUE 'LEIDOS '.
013800     05  WS-TOT1-LEIDOS          PIC ZZZZZZ9.
013900     05  FILLER                  PIC X(03)  VALUE SPACES.
014000     05  FILLER                  PIC X(10)  VALUE 'ACEPT '.
014100     05  WS-TOT1-ACEPT           PIC ZZZZZZ9.
014200     05  FILLER                  PIC X(03)  VALUE SPACES.
014300     05  FILLER                  PIC X(10)  VALUE 'RECHAZ '.
014400     05  WS-TOT1-RECHAZ          PIC ZZZZZZ9.
014500     05  FILLER                  PIC X(54)  VALUE SPACES.
014600
014650*    SUBTOTAL DE CONSULTA DE CUENTA, MISMO LAYOUT QUE
014660*    WS-LINEA-TOTALES-1 PERO CON OTRO LITERAL DE CLASE.
014700 01  WS-LINEA-TOTALES-2.
014800     05  FILLER                  PIC X(01)  VALUE SPACE.
014900     05  FILLER                  PIC X(20)
015000             VALUE 'TOTALES CONSUL CTA  '.
015100     05  FILLER                  PIC X(10)  VALUE 'LEIDOS '.
015200     05  WS-TOT2-LEIDOS          PIC ZZZZZZ9.
015300     05  FILLER                  PIC X(03)  VALUE SPACES.
015400     05  FILLER                  PIC X(10)  VALUE 'ACEPT '.
015500     05  WS-TOT2-ACEPT           PIC ZZZZZZ9.
015600     05  FILLER                  PIC X(03)  VALUE SPACES.
015700     05  FILLER                  PIC X(10)  VALUE 'RECHAZ '.
015800     05  WS-TOT2-RECHAZ          PIC ZZZZZZ9.
015900     05  FILLER                  PIC X(54)  VALUE SPACES.
016000
016050*    SUBTOTAL DE POSTEO DE TRANSACCION, MISMO LAYOUT QUE LOS DOS
016060*    ANTERIORES.
016100 01  WS-LINEA-TOTALES-3.
016200     05  FILLER                  PIC X(01)  VALUE SPACE.
016300     05  FILLER                  PIC X(20)
016400             VALUE 'TOTALES TRANSACCION '.
016500     05  FILLER                  PIC X(10)  VALUE 'LEIDOS '.
016600     05  WS-TOT3-LEIDOS          PIC ZZZZZZ9.
016700     05  FILLER                  PIC X(03)  VALUE SPACES.
016800     05  FILLER                  PIC X(10)  VALUE 'ACEPT '.
016900     05  WS-TOT3-ACEPT           PIC ZZZZZZ9.
017000     05  FILLER                  PIC X(03)  VALUE SPACES.
017100     05  FILLER                  PIC X(10)  VALUE 'RECHAZ '.
017200     05  WS-TOT3-RECHAZ          PIC ZZZZZZ9.
017300     05  FILLER                  PIC X(54)  VALUE SPACES.
017400
017450*    ULTIMO RENGLON DEL REPORTE; SE IMPRIME SOLO CUANDO HUBO AL
017460*    MENOS UN PEDIDO LEIDO EN LA CORRIDA (VER 0700).
017500 01  WS-LINEA-TOTAL-GENERAL.
017600     05  FILLER                  PIC X(01)  VALUE SPACE.
017700     05  FILLER                  PIC X(30)
017800             VALUE 'TOTAL GENERAL DE PEDIDOS LEIDOS '.
017850*    SUMA DE LOS TRES WS-TOTn-LEIDOS, CALCULADA EN 0700 VIA
017860*    WS-TOT-GENERAL.
017900     05  WS-TOTGRAL-LEIDOS       PIC ZZZZZZ9.
018000     05  FILLER                  PIC X(94)  VALUE SPACES.
018100
018150*    LOS TRES PARAMETROS DE LINKAGE LLEGAN EN EL MISMO ORDEN EN
018160*    QUE PCTATRX LOS ENVIA EN CADA CALL WS-SPRESUMEN USING.
018200 LINKAGE SECTION.
018250*    LN-MODO ES EL UNICO PARAMETRO QUE NO VIENE DE CPRUNSUM: LO
018260*    ARMA PCTATRX EN WS-MODO-REPORTE ANTES DE CADA CALL.
018300 01  LN-MODO                   PIC X.
018350*    'D' EN CADA PEDIDO PROCESADO; 'T' UNA SOLA VEZ, AL FINAL
018360*    DE LA CORRIDA.
018400     88  LN-MODO-DETALLE       VALUE 'D'.
018500     88  LN-MODO-TOTALES       VALUE 'T'.
018600
018650*    RENGLON DE DETALLE Y RENGLON DE TOTALES, CON EL MISMO
018660*    LAYOUT QUE USA PCTATRX PARA ARMARLOS; VER CPRUNSUM.
018700     COPY CPRUNSUM.
018800
018900 PROCEDURE DIVISION USING LN-MODO, RUNSUM-DETAIL-LINE,
019000                          RUNSUM-TOTALS-LINE.
019100
019110*----------------------------------------------------------------
019120*    PARRAFO DE CONTROL DE ESTE SUBPROGRAMA.
019130*    EN EL PRIMER CALL DE LA CORRIDA (WS-ABIERTO-N) ABRE EL
019140*    ARCHIVO Y EMITE EL ENCABEZADO; EN TODOS LOS CALLS DESPACHA
019150*    SEGUN LN-MODO A DETALLE O A TOTALES, Y EN ESTE ULTIMO CASO
019160*    CIERRA EL ARCHIVO PORQUE ES EL ULTIMO CALL QUE RECIBE.
019200 0100-PROGRAMA-PRINCIPAL-I.
019300
019310*    WS-ABIERTO SE INICIALIZA EN 'N' POR VALUE Y SE PONE EN 'S'
019320*    DESPUES DEL PRIMER OPEN; AL SER UN SUBPROGRAMA LLAMADO
019330*    REPETIDAS VECES DESDE PCTATRX, EL VALOR SE RETIENE ENTRE
019340*    CALLS MIENTRAS NO HAYA CANCEL.
019400     IF WS-ABIERTO-N THEN
019500        PERFORM 0200-ABRIR-REPORTE-I THRU 0200-ABRIR-REPORTE-F
019600        SET WS-ABIERTO-S TO TRUE
019700     END-IF
019800
019850*    SOLO HAY DOS VALORES POSIBLES PARA LN-MODO, LOS DOS CON
019860*    88-LEVEL PROPIO; NO HACE FALTA WHEN OTHER PORQUE PCTATRX ES
019870*    EL UNICO LLAMADOR Y SIEMPRE ENVIA 'D' O 'T'.
019900     EVALUATE TRUE
020000        WHEN LN-MODO-DETALLE
020100           PERFORM 0600-ESCRIBIR-DETALLE-I
020200              THRU 0600-ESCRIBIR-DETALLE-F
020300        WHEN LN-MODO-TOTALES
020350*          SOLO EN MODO TOTALES SE CIERRA DDRUNSUM, PORQUE ES EL
020360*          ULTIMO CALL QUE HACE PCTATRX EN TODA LA CORRIDA.
020400           PERFORM 0700-ESCRIBIR-TOTALES-I
020500              THRU 0700-ESCRIBIR-TOTALES-F
020600           PERFORM 0900-CERRAR-REPORTE-I THRU 0900-CERRAR-REPORTE-F
020700     END-EVALUATE
020800
020850*    TODO CALL A ESTE SUBPROGRAMA TERMINA EN 0950, QUE DEVUELVE
020860*    EL CONTROL A PCTATRX SIN CANCELAR EL SUBPROGRAMA.
020900     PERFORM 0950-RETORNAR-PROGRAMA-I THRU 0950-RETORNAR-PROGRAMA-F.
021000
021100 0100-PROGRAMA-PRINCIPAL-F. EXIT.
021200
021300
021400*---- ABRE EL ARCHIVO DE REPORTE Y EMITE EL ENCABEZADO ----------
021410*    SE EJECUTA UNA SOLA VEZ POR CORRIDA, DESDE 0100, LA PRIMERA
021420*    VEZ QUE PCTATRX LLAMA A ESTE SUBPROGRAMA (WS-ABIERTO-N).
021500 0200-ABRIR-REPORTE-I.
021600
021610*    SI DDRUNSUM NO ABRE NO SE CORTA LA CORRIDA DE PCTATRX: SOLO
021620*    SE MARCA RETURN-CODE 9999 PARA QUE EL OPERADOR LO VEA EN EL
021630*    LISTADO DEL JOB, PERO EL POSTEO DE CUENTAS Y TRANSACCIONES
021640*    CONTINUA SIN EL REPORTE DE CONTROL.
021650*    OUTPUT PORQUE DDRUNSUM SE ARMA DE CERO EN CADA CORRIDA; NO
021660*    EXISTE MODO DE ACUMULAR RENGLONES DE UNA CORRIDA A OTRA.
021700     OPEN OUTPUT RUNSUM-FILE
021800     IF FS-RUNSUM IS NOT EQUAL '00' THEN
021900        DISPLAY '* ERROR EN OPEN DDRUNSUM = ' FS-RUNSUM
022000        MOVE 9999 TO RETURN-CODE
022100     END-IF
022200
022250*    FECHA Y HORA DE CUATRO DIGITOS DE ANIO, DESDE EL AJUSTE
022260*    Y2K-07; SOLO SE USAN PARA EL ENCABEZADO IMPRESO, NUNCA SE
022270*    GRABAN EN NINGUN ARCHIVO.
022300     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD
022400     ACCEPT WS-HORA-HOY FROM TIME
022500     MOVE WS-FECHA-HOY TO WS-TIT-FECHA
022600     MOVE WS-HORA-HOY TO WS-TIT-HORA
022700
022750*    TOP-OF-FORM (C01, DECLARADO EN SPECIAL-NAMES) SALTA A UNA
022760*    HOJA NUEVA PARA CADA CORRIDA; LAS TRES LINEAS SIGUIENTES SON
022770*    EL ENCABEZADO FIJO DEL REPORTE, NO SE REPITEN EN CADA PAGINA.
022800     WRITE RUNSUM-LINE FROM WS-LINEA-TITULO AFTER ADVANCING
022900           TOP-OF-FORM
023000     WRITE RUNSUM-LINE FROM WS-LINEA-GUIONES AFTER ADVANCING 1
023100     WRITE RUNSUM-LINE FROM WS-LINEA-SUBTITULO AFTER ADVANCING 1
023200     WRITE RUNSUM-LINE FROM WS-LINEA-GUIONES AFTER ADVANCING 1.
023300
023400 0200-ABRIR-REPORTE-F. EXIT.
023500
023600
023700*---- ESCRIBE UN RENGLON DE DETALLE DE UN PEDIDO PROCESADO ------
023710*    SE EJECUTA UNA VEZ POR CADA CALL CON LN-MODO-DETALLE, ES
023720*    DECIR, UNA VEZ POR CADA PEDIDO YA PROCESADO POR PCTATRX (SEA
023730*    ALTA, CONSULTA O POSTEO). RUNSUM-KEY-2 PUEDE LLEGAR EN CERO
023740*    (ALTA Y CONSULTA) O CON EL TIPO DE OPERACION (POSTEO).
023800 0600-ESCRIBIR-DETALLE-I.
023900
023950*    RUNSUM-REQ-CLASS/STATUS/REASON YA VIENEN ARMADOS POR
023960*    PCTATRX; ESTE PARRAFO SOLO LOS TRASLADA AL RENGLON DE
023970*    IMPRESION, EDITANDO LAS DOS CLAVES A FORMATO ZZZZZZZZ9.
024000     MOVE RUNSUM-REQ-CLASS TO WS-DET-CLASE
024100     MOVE RUNSUM-KEY-1     TO WS-DET-CLAVE-1
024200     MOVE RUNSUM-KEY-2     TO WS-DET-CLAVE-2
024300     MOVE RUNSUM-STATUS    TO WS-DET-ESTADO
024400     MOVE RUNSUM-REASON    TO WS-DET-MOTIVO
024500
024600     WRITE RUNSUM-LINE FROM WS-LINEA-DETALLE AFTER ADVANCING 1.
024700
024800 0600-ESCRIBIR-DETALLE-F. EXIT.
024900
025000
025100*---- ESCRIBE EL RENGLON DE TOTALES AL CIERRE DE LA CORRIDA -----
025110*    SE EJECUTA UNA SOLA VEZ, EN EL CALL CON LN-MODO-TOTALES, QUE
025120*    PCTATRX HACE DESDE 9100-IMPRIMIR-TOTALES AL FINAL DE LA
025130*    CORRIDA. LOS NUEVE ACUMULADORES LLEGAN POR LINKAGE EN
025140*    RUNSUM-TOTALS-LINE (COPY CPRUNSUM), YA SUMADOS POR PCTATRX.
025200 0700-ESCRIBIR-TOTALES-I.
025300
025400     WRITE RUNSUM-LINE FROM WS-LINEA-GUIONES AFTER ADVANCING 1
025500
025550*    SI NO SE LEYO NINGUN PEDIDO DE NINGUN TIPO EN TODA LA
025560*    CORRIDA, SE EMITE UN UNICO MENSAJE Y SE SALE SIN IMPRIMIR
025570*    LOS RENGLONES DE TOTALES POR TIPO NI EL TOTAL GENERAL.
025600     IF RUNSUM-TOT-READ-ACC = ZERO AND RUNSUM-TOT-READ-LKP = ZERO
025700           AND RUNSUM-TOT-READ-TRX = ZERO THEN
025800        WRITE RUNSUM-LINE FROM WS-LINEA-VACIO-MSG
025900              AFTER ADVANCING 1
025950*       GO TO DENTRO DEL RANGO DEL PROPIO PARRAFO, AL SOLO
025960*       EFECTO DE EVITAR IMPRIMIR TOTALES EN CERO CUANDO NO HUBO
025970*       ACTIVIDAD; NO ES UN SALTO FUERA DEL PERFORM THRU.
026000        GO TO 0700-ESCRIBIR-TOTALES-F
026100     END-IF
026200
026250*    SUBTOTAL DE ALTA DE CUENTA (REQ-TYPE 'A').
026300     MOVE RUNSUM-TOT-READ-ACC TO WS-TOT1-LEIDOS
026400     MOVE RUNSUM-TOT-ACC-ACC  TO WS-TOT1-ACEPT
026500     MOVE RUNSUM-TOT-REJ-ACC  TO WS-TOT1-RECHAZ
026600     WRITE RUNSUM-LINE FROM WS-LINEA-TOTALES-1 AFTER ADVANCING 1
026700
026750*    SUBTOTAL DE CONSULTA DE CUENTA (REQ-TYPE 'L').
026800     MOVE RUNSUM-TOT-READ-LKP TO WS-TOT2-LEIDOS
026900     MOVE RUNSUM-TOT-ACC-LKP  TO WS-TOT2-ACEPT
027000     MOVE RUNSUM-TOT-REJ-LKP  TO WS-TOT2-RECHAZ
027100     WRITE RUNSUM-LINE FROM WS-LINEA-TOTALES-2 AFTER ADVANCING 1
027200
027250*    SUBTOTAL DE POSTEO DE TRANSACCION (REQ-TYPE 'T').
027300     MOVE RUNSUM-TOT-READ-TRX TO WS-TOT3-LEIDOS
027400     MOVE RUNSUM-TOT-ACC-TRX  TO WS-TOT3-ACEPT
027500     MOVE RUNSUM-TOT-REJ-TRX  TO WS-TOT3-RECHAZ
027600     WRITE RUNSUM-LINE FROM WS-LINEA-TOTALES-3 AFTER ADVANCING 1
027700
027750*    EL TOTAL GENERAL SUMA SOLO LOS PEDIDOS LEIDOS (NO LOS
027760*    ACEPTADOS NI LOS RECHAZADOS POR SEPARADO) DE LOS TRES TIPOS,
027770*    COMO CONTROL DE CANTIDAD CONTRA EL ARCHIVO DDREQIN ORIGINAL.
027800     COMPUTE WS-TOT-GENERAL = RUNSUM-TOT-READ-ACC
027900                            + RUNSUM-TOT-READ-LKP
028000                            + RUNSUM-TOT-READ-TRX
028100     MOVE WS-TOT-GENERAL TO WS-TOTGRAL-LEIDOS
028200     WRITE RUNSUM-LINE FROM WS-LINEA-TOTAL-GENERAL
028300           AFTER ADVANCING 1.
028400
028500 0700-ESCRIBIR-TOTALES-F. EXIT.
028600
028700
028800*---- CIERRA EL ARCHIVO DE REPORTE ------------------------------
028810*    SE LLAMA SOLO DESDE 0100, A CONTINUACION DE 0700, EN EL
028820*    MISMO CALL CON LN-MODO-TOTALES QUE ES EL ULTIMO DE LA
028830*    CORRIDA; DDRUNSUM NO SE VUELVE A ABRIR HASTA LA PROXIMA VEZ
028840*    QUE PCTATRX ARRANQUE Y LLAME DE NUEVO A ESTE SUBPROGRAMA.
028900 0900-CERRAR-REPORTE-I.
029000
029100     CLOSE RUNSUM-FILE.
029200
029300 0900-CERRAR-REPORTE-F. EXIT.
029400
029450*---- DEVUELVE EL CONTROL A PCTATRX SIN CANCELAR EL SUBPROGRAMA --
029460*    EXIT PROGRAM (NO STOP RUN, QUE CANCELARIA PRESUMEN Y
029470*    PERDERIA WS-ABIERTO) SE EJECUTA AL FINAL DE TODO CALL,
029480*    TANTO EN MODO DETALLE COMO EN MODO TOTALES.
029500
029600 0950-RETORNAR-PROGRAMA-I.
029700
029800     EXIT PROGRAM.
029900
030000 0950-RETORNAR-PROGRAMA-F. EXIT.
030010*
030020******************************************************************
030030*    FIN DEL SUBPROGRAMA PRESUMEN                                   *
030040******************************************************************
