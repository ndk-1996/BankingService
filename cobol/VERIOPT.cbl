000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VERIOPT.
000300 AUTHOR.         L A CORVALAN.
000400 INSTALLATION.   BANCO ALTAMAR - DEPTO DE SISTEMAS.
000500 DATE-WRITTEN.   14/10/89.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO - BANCO ALTAMAR.
000800******************************************************************
000900*    SUBPROGRAMA VERIOPT                                         *
001000*    DADO UN OPTYP-ID, VERIFICA SU EXISTENCIA EN EL MAESTRO DE   *
001100*    TIPOS DE OPERACION Y DEVUELVE EL MULTIPLICADOR DE SIGNO     *
001200*    (+1 CREDITO, -1 DEBITO) QUE LE CORRESPONDE.                 *
001300*                                                                *
001400*    EL MAESTRO (DDOPTYP) ES CHICO Y PRACTICAMENTE ESTATICO, SE  *
001500*    CARGA COMPLETO A TABLA EN EL PRIMER CALL DE LA CORRIDA Y SE *
001600*    BUSCA POR SEARCH ALL EN LOS CALLS SIGUIENTES - EN ESTE      *
001700*    ENTORNO NO EXISTE ACCESO INDEXADO/ISAM PARA HACER EL        *
001800*    EQUIVALENTE DE UN SELECT POR CLAVE.                         *
001900******************************************************************
002000*    HISTORIA DE CAMBIOS                                        *
002100*    AAMMDD  INIC  PEDIDO   DESCRIPCION                          *
002200*    891014  LAC   INI-001  ALTA DEL PROGRAMA ORIGINAL (VERIBCO, *
002300*                           VERIFICABA CBU CONTRA TABLA BANCOS). *
002400*    930611  LAC   SIS-042  SE REESCRIBE SOBRE EL MAESTRO DE     *
002500*                           TIPOS DE OPERACION; PASA A LLAMARSE  *
002600*                           VERIOPT. SE AGREGA LA CARGA A TABLA  *
002700*                           EN MEMORIA (ANTES ERA SELECT DIRECTO *
002800*                           A LA TABLA DB2 TRX.BANCO).            *
002900*    970814  ROS   SIS-121  SE AGREGA LA REGLA DE "CODIGO NULO   *
003000*                           O EN BLANCO" COMO RECHAZO EXPLICITO. *
003100*    990305  MQ    Y2K-07   REVISADO POR EL PROYECTO AÑO 2000:   *
003200*                           EL PROGRAMA NO MANEJA FECHAS, SIN    *
003300*                           CAMBIOS NECESARIOS.                  *
003400*    020919  MQ    SIS-170  LA COMPARACION CREDITO/DEBITO PASA A *
003500*                           SER INSENSIBLE A MAYUSCULA/MINUSCULA,*
003600*                           A PEDIDO DE CONTROL DE CALIDAD.       *
003601*    050930  MQ    SIS-172  SE AGREGA LN-ERROR-INTERNO A LA       *
003602*                           INTERFASE: UN OPEN O READ FALLIDO     *
003603*                           SOBRE DDOPTYP YA NO SE REPORTA COMO   *
003604*                           "TIPO DE OPERACION NO ENCONTRADO",    *
003605*                           SINO COMO ERROR INTERNO, Y SE RETIENE *
003606*                           ESE ESTADO ENTRE CALLS DE LA MISMA    *
003607*                           CORRIDA (WS-CARGA-FALLIDA).           *
003608*    051014  MQ    SIS-182  SE QUITA LA REDECLARACION DEL 77      *
003609*                           WS-SW-RECARGA-ON (CHOCABA CONTRA EL   *
003610*                           NOMBRE DE CONDICION IMPLICITO DE LA   *
003611*                           CLAUSULA ON STATUS) Y SE LE DA USO     *
003612*                           REAL: UPSI-0 AHORA FUERZA LA RECARGA  *
003613*                           DE LA TABLA EN EL CALL EN CURSO.       *
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004150*    UPSI-0 SE FIJA DESDE EL JCL DEL JOB DE POSTEO CUANDO EL
004160*    OPERADOR NECESITA QUE ESTE SUBPROGRAMA RELEA DDOPTYP EN
004170*    MEDIO DE UNA CORRIDA YA EN CURSO, SIN ESPERAR AL PROXIMO
004180*    JOB (VER SIS-182 EN LA HISTORIA DE CAMBIOS ARRIBA).
004200     UPSI-0 IS WS-SWITCH-RECARGA ON STATUS IS WS-SW-RECARGA-ON.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004550*    DDOPTYP SE ABRE Y CIERRA DENTRO DE 0150-CARGAR-TABLA-I,
004560*    NUNCA QUEDA ABIERTO ENTRE CALLS.
004600     SELECT OPTYP-FILE ASSIGN TO DDOPTYP
004700            ORGANIZATION IS SEQUENTIAL
004800            ACCESS MODE IS SEQUENTIAL
004900            FILE STATUS IS FS-OPTYP.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300*    MAESTRO DE TIPOS DE OPERACION - UN REGISTRO POR TIPO,       *
005400*    MANTENIDO EN ORDEN ASCENDENTE DE OPTYP-ID POR EL AREA DE    *
005500*    PARAMETROS (REQUISITO DE SEARCH ALL).                       *
005600 FD  OPTYP-FILE
005700     RECORDING MODE IS F.
005800     COPY CPOPTYP.
005900
006000 WORKING-STORAGE SECTION.
006100*---- FILE STATUS -----------------------------------------------
006200 77  FS-OPTYP                PIC XX    VALUE SPACES.
006250*    '00' DE LECTURA EXITOSA; '10' DE FIN DE ARCHIVO, USADO
006260*    COMO CONDICION DEL PERFORM UNTIL DE 0150; CUALQUIER
006270*    OTRO VALOR SE TRATA COMO ERROR DE E/S.
006300     88  FS-OPTYP-OK          VALUE '00'.
006400     88  FS-OPTYP-FIN         VALUE '10'.
006500
006600*---- SWITCH DE CARGA (RETIENE VALOR ENTRE CALLS DE LA MISMA    *
006700*---- CORRIDA - EL PROGRAMA NO SE CANCELA ENTRE POSTEOS) --------
006800 77  WS-CARGADA               PIC X     VALUE 'N'.
006850*    'N' POR VALUE AL ENTRAR AL PROGRAMA; PASA A 'S' DESPUES
006860*    DE LA PRIMERA CARGA Y ASI QUEDA, SALVO QUE UPSI-0 FUERCE
006870*    UNA RECARGA EN ALGUN CALL POSTERIOR (VER 0100).
006900     88  WS-CARGADA-S         VALUE 'S'.
007000     88  WS-CARGADA-N         VALUE 'N'.
007050*    IDEM, RETIENE SI LA CARGA DEL PRIMER CALL FALLO, PARA QUE     SIS-172
007060*    LOS CALLS SIGUIENTES DE LA MISMA CORRIDA SIGAN REPORTANDO     SIS-172
007070*    ERROR INTERNO EN LUGAR DE "NO ENCONTRADO" SOBRE UNA TABLA     SIS-172
007080*    QUE NUNCA SE TERMINO DE CARGAR.                               SIS-172
007090 77  WS-CARGA-FALLIDA         PIC X     VALUE 'N'.
007095     88  WS-CARGA-FALLIDA-S   VALUE 'S'.
007098     88  WS-CARGA-FALLIDA-N   VALUE 'N'.
007100
007150*    WS-SW-RECARGA-ON NO SE REDECLARA COMO ITEM: YA ES UN          SIS-182
007160*    NOMBRE DE CONDICION IMPLICITO DE LA CLAUSULA ON STATUS DE     SIS-182
007170*    ARRIBA; DECLARARLO DE NUEVO COMO 77 CHOCABA CONTRA ESE        SIS-182
007180*    NOMBRE Y EL IF WS-SW-RECARGA-ON DE 0100 NO HUBIERA COMPILADO. SIS-182
007300
007400*---- CONTADORES Y SUBINDICES (TODOS COMP POR NORMA) ------------
007500 77  WS-OPTYP-CANT            PIC 9(4)  COMP.
007510*    CANTIDAD DE FILAS CARGADAS EN OPTYP-TABLE; TAMBIEN ES EL
007520*    SUBINDICE DE LA ULTIMA ENTRADA AGREGADA EN 0160.
007600 77  WS-CODE-LETRA            PIC 9(2)  COMP.
007610*    DECLARADO POR NORMA DE LA SECCION PERO SIN USO EN LA
007620*    LOGICA ACTUAL: QUEDO DE UN INTENTO ANTERIOR DE DERIVAR
007630*    EL MULTIPLICADOR POR LA PRIMERA LETRA, DESCARTADO A
007640*    FAVOR DE LA COMPARACION DE CADENA COMPLETA DE 0170.
007700
007800*---- CODIGO EN MAYUSCULAS PARA LA COMPARACION INSENSIBLE -------
007900 77  WS-CODE-UPPER            PIC X(06) VALUE SPACES.
007910*    OPTYP-CODE CONVERTIDO A MAYUSCULAS POR INSPECT EN 0170,
007920*    ANTES DE COMPARAR CONTRA 'CREDIT'/'DEBIT '.
008000
008100*---- TABLA EN MEMORIA DEL MAESTRO DE TIPOS DE OPERACION --------
008150*---- TABLA EN MEMORIA DEL MAESTRO DE TIPOS DE OPERACION -----
008160*    UNA FILA POR CADA TIPO DE OPERACION VIGENTE; 200 ES UN
008170*    TOPE HOLGADO, EL MAESTRO REAL TIENE MENOS DE 30 FILAS.
008200 01  OPTYP-TABLE.
008300     05  OPTYP-TBL-ENTRY OCCURS 1 TO 200 TIMES
008400                         DEPENDING ON WS-OPTYP-CANT
008500                         ASCENDING KEY IS OPTYP-TBL-ID
008600                         INDEXED BY WS-OPTYP-IDX.
008700         10  OPTYP-TBL-ID        PIC 9(9).
008800         10  OPTYP-TBL-DESC      PIC X(50).
008900         10  OPTYP-TBL-CODE      PIC X(06).
009000         10  OPTYP-TBL-MULT      PIC S9(1).
009010*    +1 CREDITO, -1 DEBITO, 0 SI EL CODIGO NO ES SOPORTADO
009020*    (VER 0170-DERIVAR-MULT); EL POSTEO NUNCA SE ALCANZA A
009030*    EJECUTAR EN ESE ULTIMO CASO PORQUE PCTATRX RECHAZA EL
009040*    PEDIDO ANTES, PERO LA FILA QUEDA EN LA TABLA IGUAL.
009050         10  FILLER              PIC X(01).
009100
009150*    LAS TRES VISTAS REDEFINIDAS DE WS-CODE-UPPER Y WS-DIAG-AREA
009160*    DE ABAJO SON EL TERCER, CUARTO Y QUINTO REDEFINES DE ESTE
009170*    SUBPROGRAMA (EL PRIMERO Y SEGUNDO NO EXISTEN ACA, LOS
009180*    TRAE PCTATRX); TODAS SIRVEN SOLO PARA PARTIR UN CAMPO EN
009190*    TRAMOS CORTOS AL ARMAR UN DISPLAY DE DIAGNOSTICO.
009200*    VISTA ALTERNATIVA DEL CODIGO EN MAYUSCULAS, SEPARANDO LA    SIS-170
009300*    PRIMERA LETRA DEL RESTO PARA UN CHEQUEO RAPIDO DE 'C'/'D'.  SIS-170
009400 01  WS-CODE-UPPER-DESC REDEFINES WS-CODE-UPPER.
009500     05  WS-CODE-1RA-LETRA       PIC X.
009600     05  WS-CODE-RESTO           PIC X(05).
009700
009800*    AREA DE DIAGNOSTICO, ARMADA AL RECHAZAR UN CODIGO NO         SIS-170
009900*    SOPORTADO, PARA EL DISPLAY DE LA CONSOLA DE OPERACION.       SIS-170
010000 01  WS-DIAG-AREA.
010100     05  WS-DIAG-ID              PIC 9(9).
010200     05  WS-DIAG-CODE            PIC X(06).
010300     05  FILLER                  PIC X(15).
010400*    VISTA POR GRUPOS DE 5, PARA PARTIR EL RENGLON DE DIAGNOSTICO SIS-170
010500*    EN TRAMOS CORTOS AL MOSTRARLO EN PANTALLAS ANGOSTAS.         SIS-170
010600 01  WS-DIAG-AREA-GRUPOS REDEFINES WS-DIAG-AREA.
010700     05  WS-DIAG-GRUPO           PIC X(05) OCCURS 6 TIMES.
010800*    VISTA EN DOS MITADES, PARA COMPARAR RAPIDO EL PRIMER Y       SIS-170
010900*    SEGUNDO TRAMO DEL RENGLON DE DIAGNOSTICO.                    SIS-170
011000 01  WS-DIAG-AREA-MITAD REDEFINES WS-DIAG-AREA.
011100     05  WS-DIAG-MITAD           PIC X(15) OCCURS 2 TIMES.
011200
011210 LINKAGE SECTION.
011220 01  LN-OPTYP-ID              PIC 9(9).
011225*    CLAVE DE BUSQUEDA; EL LLAMADOR LA ENVIA, ESTE
011226*    SUBPROGRAMA NUNCA LA MODIFICA.
011230
011240 01  LN-ENCONTRADO            PIC X.
011250     88  LN-ENCONTRADO-N      VALUE 'N'.
011260     88  LN-ENCONTRADO-S      VALUE 'S'.
011262
011264*    DISTINGUE "NO ENCONTRADO" DE UN ERROR INTERNO AL CARGAR EL    SIS-172
011266*    MAESTRO (OPEN O READ DE DDOPTYP FALLIDOS).                    SIS-172
011268 01  LN-ERROR-INTERNO         PIC X.
011270     88  LN-ERROR-INTERNO-N   VALUE 'N'.
011272     88  LN-ERROR-INTERNO-S   VALUE 'S'.
011280
011282*    SOLO SE DEVUELVE SIGNIFICATIVO CUANDO LN-ENCONTRADO-S;
011284*    EN LOS DEMAS CASOS EL LLAMADOR NO DEBE USARLO.
011285 01  LN-MULTIPLICADOR         PIC S9(1).
011290
011700 PROCEDURE DIVISION USING LN-OPTYP-ID, LN-ENCONTRADO,
011750                          LN-ERROR-INTERNO, LN-MULTIPLICADOR.
011900
011950*---- PARRAFO DE CONTROL DE ESTE SUBPROGRAMA -----------------
011960*    ASEGURA LA TABLA CARGADA (O LA FUERZA A RECARGAR SI
011970*    UPSI-0 ESTA PRENDIDO) Y LUEGO BUSCA EL OPTYP-ID RECIBIDO,
011980*    SALVO QUE LA CARGA HAYA FALLADO, EN CUYO CASO DEVUELVE
011990*    ERROR INTERNO SIN BUSCAR NADA.
012000 0100-PROGRAMA-PRINCIPAL-I.
012100
012200     MOVE 'S' TO LN-ENCONTRADO
012250     MOVE 'N' TO LN-ERROR-INTERNO
012300     MOVE ZERO TO LN-MULTIPLICADOR
012350*    NORMALMENTE LA TABLA SE CARGA UNA SOLA VEZ POR CORRIDA (VER    SIS-182
012360*    WS-CARGADA ARRIBA). SI EL OPERADOR PRENDIO UPSI-0 EN EL JCL    SIS-182
012370*    (PORQUE SE ACTUALIZO DDOPTYP MIENTRAS EL LOTE YA ESTABA        SIS-182
012380*    CORRIENDO) SE FUERZA LA RECARGA EN ESTE CALL, SIN ESPERAR A    SIS-182
012390*    UNA NUEVA CORRIDA.                                             SIS-182
012400     IF WS-CARGADA-N OR WS-SW-RECARGA-ON THEN
012500        PERFORM 0150-CARGAR-TABLA-I THRU 0150-CARGAR-TABLA-F
012600        SET WS-CARGADA-S TO TRUE
012700     END-IF
012710     IF WS-CARGA-FALLIDA-S THEN
012720        SET LN-ERROR-INTERNO-S TO TRUE
012730        SET LN-ENCONTRADO-N TO TRUE
012740     ELSE
012750        PERFORM 0300-V-EXISTENCIA-I THRU 0300-V-EXISTENCIA-F
012760     END-IF
012900     PERFORM 0400-RETORNAR-PROGRAMA-I THRU 0400-RETORNAR-PROGRAMA-F.
013000
013100 0100-PROGRAMA-PRINCIPAL-F. EXIT.
013200
013300
013400*---- CARGA EL MAESTRO COMPLETO A LA TABLA EN MEMORIA -----------
013500 0150-CARGAR-TABLA-I.
013600
013650*    SE LIMPIA EL SWITCH DE FALLA DE CADA INTENTO ANTERIOR, PARA    SIS-182
013660*    QUE UNA RECARGA FORZADA POR UPSI-0 PUEDA SANAR UNA FALLA       SIS-182
013670*    PREVIA SI EL PROBLEMA DE DDOPTYP YA FUE RESUELTO.              SIS-182
013680     SET WS-CARGA-FALLIDA-N TO TRUE
013700     MOVE ZERO TO WS-OPTYP-CANT
013800     OPEN INPUT OPTYP-FILE
013900     IF FS-OPTYP IS NOT EQUAL '00' THEN
014000        DISPLAY '* ERROR EN OPEN DDOPTYP = ' FS-OPTYP
014100        MOVE 9999 TO RETURN-CODE
014200        SET WS-CARGA-FALLIDA-S TO TRUE
014300        GO TO 0150-CARGAR-TABLA-F
014400     END-IF
014500
014600     PERFORM 0155-LEER-OPTYP-I THRU 0155-LEER-OPTYP-F
014700     PERFORM 0160-AGREGAR-ENTRADA-I THRU 0160-AGREGAR-ENTRADA-F
014800        UNTIL FS-OPTYP-FIN
014900
015000     CLOSE OPTYP-FILE.
015100
015200 0150-CARGAR-TABLA-F. EXIT.
015300
015400
015450*---- LEE UN REGISTRO DE DDOPTYP -------------------------
015460*    SE LLAMA UNA VEZ ANTES DEL PERFORM UNTIL DE 0150 Y UNA
015470*    VEZ MAS AL FINAL DE CADA VUELTA DE 0160 (LECTURA
015480*    ANTICIPADA, COMO ES HABITO EN LOS PROGRAMAS DEL
015490*    DEPARTAMENTO).
015500 0155-LEER-OPTYP-I.
015600
015700     READ OPTYP-FILE
015800     IF FS-OPTYP IS EQUAL '00' OR FS-OPTYP IS EQUAL '10' THEN
015900        CONTINUE
016000     ELSE
016100        DISPLAY '* ERROR EN LECTURA DDOPTYP = ' FS-OPTYP
016200        MOVE 9999 TO RETURN-CODE
016250        SET WS-CARGA-FALLIDA-S TO TRUE
016300        SET FS-OPTYP-FIN TO TRUE
016400     END-IF.
016500
016600 0155-LEER-OPTYP-F. EXIT.
016700
016800
016900*---- INCORPORA UNA FILA DEL MAESTRO A LA TABLA Y DERIVA EL -----
017000*---- MULTIPLICADOR A PARTIR DEL CODIGO CREDIT/DEBIT -------------
017100 0160-AGREGAR-ENTRADA-I.
017200
017300     ADD 1 TO WS-OPTYP-CANT
017400     MOVE OPTYP-ID          TO OPTYP-TBL-ID (WS-OPTYP-CANT)
017500     MOVE OPTYP-DESCRIPTION TO OPTYP-TBL-DESC (WS-OPTYP-CANT)
017600     MOVE OPTYP-CODE        TO OPTYP-TBL-CODE (WS-OPTYP-CANT)
017700     PERFORM 0170-DERIVAR-MULT-I THRU 0170-DERIVAR-MULT-F
017800     PERFORM 0155-LEER-OPTYP-I THRU 0155-LEER-OPTYP-F.
017900
018000 0160-AGREGAR-ENTRADA-F. EXIT.
018100
018200
018250*---- DERIVA EL MULTIPLICADOR DE SIGNO DEL CODIGO LEIDO ------
018260*    SE LLAMA UNA VEZ POR FILA AGREGADA A LA TABLA, DESDE
018270*    0160; CONVIERTE A MAYUSCULAS ANTES DE COMPARAR PARA QUE
018280*    'Credit'/'credit'/'CREDIT' SEAN EQUIVALENTES (SIS-170).
018300 0170-DERIVAR-MULT-I.
018400
018500     MOVE OPTYP-CODE TO WS-CODE-UPPER
018600     INSPECT WS-CODE-UPPER
018700        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
018800               TO  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
018900
018950*    EVALUATE DE TRES RAMAS MAS WHEN OTHER: CODIGO EN BLANCO,
018960*    CREDITO, DEBITO, O CUALQUIER OTRA COSA (NO SOPORTADO).
018970*    LOS DOS CASOS DE ERROR SOLO AVISAN POR DISPLAY Y
018980*    RETURN-CODE: NO CORTAN LA CARGA DE LAS DEMAS FILAS.
019000     EVALUATE TRUE
019100        WHEN OPTYP-CODE = SPACES
019200           DISPLAY '* TIPO OPERACION SIN CODIGO, ID = '
019300                    OPTYP-ID
019400           MOVE 9999 TO RETURN-CODE
019500        WHEN WS-CODE-UPPER = 'CREDIT'
019600           MOVE +1 TO OPTYP-TBL-MULT (WS-OPTYP-CANT)
019700        WHEN WS-CODE-UPPER = 'DEBIT '
019800           MOVE -1 TO OPTYP-TBL-MULT (WS-OPTYP-CANT)
019900        WHEN OTHER
019950           MOVE OPTYP-ID TO WS-DIAG-ID
019960           MOVE OPTYP-CODE TO WS-DIAG-CODE
020000           DISPLAY '* TIPO OPERACION NO SOPORTADO, ID = '
020100                    WS-DIAG-GRUPO (1) WS-DIAG-GRUPO (2)
020150                    ' CODIGO = ' WS-DIAG-MITAD (2)
020200           MOVE 9999 TO RETURN-CODE
020300           MOVE ZERO TO OPTYP-TBL-MULT (WS-OPTYP-CANT)
020400     END-EVALUATE.
020500
020600 0170-DERIVAR-MULT-F. EXIT.
020700
020800
020900*---- VERIFICA LA EXISTENCIA DEL OPTYP-ID RECIBIDO POR SEARCH --
021000*---- ALL Y DEVUELVE EL MULTIPLICADOR DE LA FILA ENCONTRADA -----
021100 0300-V-EXISTENCIA-I.
021200
021300     SEARCH ALL OPTYP-TBL-ENTRY
021350        AT END
021400           SET LN-ENCONTRADO-N TO TRUE
021500        WHEN OPTYP-TBL-ID (WS-OPTYP-IDX) = LN-OPTYP-ID
021600           SET LN-ENCONTRADO-S TO TRUE
021700           MOVE OPTYP-TBL-MULT (WS-OPTYP-IDX) TO LN-MULTIPLICADOR
021800     END-SEARCH.
021900
022000 0300-V-EXISTENCIA-F. EXIT.
022100
022200
022250*---- DEVUELVE EL CONTROL A PCTATRX -----------------------
022260*    EXIT PROGRAM, NO STOP RUN: EL SUBPROGRAMA SIGUE CARGADO
022270*    EN MEMORIA (CON LA TABLA YA ARMADA) PARA EL PROXIMO CALL
022280*    DE LA MISMA CORRIDA.
022300 0400-RETORNAR-PROGRAMA-I.
022400
022500     EXIT PROGRAM.
022600
022700 0400-RETORNAR-PROGRAMA-F. EXIT.
