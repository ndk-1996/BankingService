000100******************************************************************
000200*    COPY CPTRXOT.                                               *
000300*    LAYOUT DE TRANSACCION POSTEADA (TRX-OUT-REC)                *
000400*    ARCHIVO: DDTRXOUT  -  SECUENCIAL DE SALIDA, SE AGREGA UN    *
000500*             REGISTRO POR CADA PEDIDO DE TRANSACCION ACEPTADO,  *
000600*             EN EL ORDEN EN QUE SE PROCESAN LOS PEDIDOS.        *
000700*    LARGO  : 45 BYTES                                          *
000800******************************************************************
000900*    HISTORIA DE CAMBIOS                                        *
001000*    910305  LAC   INI-002  ALTA DEL LAYOUT ORIGINAL.             *
001100*    980511  ROS   SIS-140  SE SEPARA EVENT-DATE DE EVENT-TIME   *
001200*                           (ANTES VENIAN JUNTOS EN UN SOLO       *
001300*                           CAMPO X(14), DIFICULTABA LOS REPORTES *
001400*                           POR FECHA).                          *
001500******************************************************************
001600 01  TRX-OUT-REC.
001700*    CLAVE SUROGADA, ASIGNADA AL POSTEAR LA TRANSACCION.
001800     05  TRX-ID                  PIC 9(9).
001900*    CUENTA DE REFERENCIA. NO SE VALIDA SU EXISTENCIA EN ESTE
002000*    FLUJO (SE TOMA TAL CUAL VIENE EN EL PEDIDO - VER PCTATRX
002100*    PARRAFO 2300-TRX-POST-I).
002200     05  TRX-ACCT-ID             PIC 9(9).
002300*    TIPO DE OPERACION APLICADO (YA VALIDADA SU EXISTENCIA POR
002400*    VERIOPT ANTES DE LLEGAR A ESTE PUNTO).
002500     05  TRX-OPTYP-ID            PIC 9(9).
002600*    IMPORTE SOLICITADO MULTIPLICADO POR EL SIGNO DEL TIPO DE
002700*    OPERACION (+1 CREDITO, -1 DEBITO). ES EL VALOR QUE QUEDA
002800*    REGISTRADO.
002900     05  TRX-SIGNED-AMOUNT       PIC S9(9)V99.
003000*    FECHA Y HORA DE POSTEO, TOMADAS DEL RELOJ AL MOMENTO DE
003100*    GRABAR EL REGISTRO.
003200     05  TRX-EVENT-DATE          PIC 9(8).
003300     05  TRX-EVENT-TIME          PIC 9(6).
003400     05  FILLER                  PIC X(02).
