000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PCTATRX.
000300 AUTHOR.         TRONCOSO LEANDRO.
000400 INSTALLATION.   BANCO ALTAMAR - DEPTO DE SISTEMAS.
000500 DATE-WRITTEN.   05/03/91.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO - BANCO ALTAMAR.
000800******************************************************************
000900*    PROGRAMA PCTATRX                                            *
001000*    PROGRAMA PRINCIPAL DEL LOTE DE CUENTAS Y TRANSACCIONES.      *
001100*    LEE UN REGISTRO DE PEDIDO POR VEZ DE DDREQIN Y, SEGUN EL     *
001200*    TIPO DE PEDIDO (REQ-TYPE), REALIZA UNA DE TRES OPERACIONES:  *
001300*       'A'  ALTA DE CUENTA                                      *
001400*       'L'  CONSULTA DE CUENTA                                  *
001500*       'T'  POSTEO DE TRANSACCION                                *
001600*    EL MAESTRO DE CUENTAS (DDACCT) ES UN ARCHIVO RELATIVO, LA    *
001700*    CLAVE DE ACCESO ES EL PROPIO ACCT-ID (EL NUMERO DE CUENTA    *
001800*    ASIGNADO ES, POR CONSTRUCCION, EL NUMERO DE REGISTRO         *
001900*    RELATIVO QUE OCUPA). ESTO REEMPLAZA EL ACCESO INDEXADO QUE   *
002000*    NO EXISTE EN ESTE AMBIENTE.                                  *
002100*    AL FINAL DE LA CORRIDA SE LLAMA A PRESUMEN PARA EMITIR EL    *
002200*    REPORTE RUN-SUMMARY DE CONTROL.                              *
002210*                                                                *
002220*    NOTAS DE OPERACION PARA EL CENTRO DE COMPUTOS                *
002230*    -------------------------------------------                *
002240*    DDREQIN   - ENTRADA, UN SOLO REGISTRO POR PEDIDO, VER CPREQ. *
002250*    DDACCT    - MAESTRO DE CUENTAS, ORGANIZACION RELATIVA. SE     *
002260*                ABRE PRIMERO EN LECTURA PARA CALCULAR LA PROXIMA *
002270*                CLAVE Y LUEGO SE REABRE EN I-O PARA TODA LA       *
002280*                CORRIDA. SI EL DD NO EXISTE TODAVIA SE LO TOMA    *
002290*                COMO "PRIMERA CORRIDA" Y SE LO CREA VACIO.        *
002300*    DDTRXOUT  - TRANSACCIONES POSTEADAS, SE ABRE EN EXTEND: CADA  *
002310*                CORRIDA AGREGA AL FINAL DE LAS ANTERIORES, NUNCA  *
002320*                LAS REEMPLAZA.                                   *
002330*    DDRUNSUM  - SALIDA DE PRESUMEN, NO LA ABRE ESTE PROGRAMA.     *
002340*    UPSI-0    - SI EL OPERADOR LA PRENDE EN EL JCL DE ESTA        *
002350*                CORRIDA (//GO.UPSI DD ...), AL FINAL SE IMPRIME   *
002360*                POR DISPLAY EL DETALLE DE LOS NUEVE CONTADORES    *
002370*                DE CORRIDA, UNO POR UNO. USO EXCLUSIVO DE         *
002380*                DIAGNOSTICO EN AMBIENTE DE PRUEBAS.               *
002390*    RETURN-CODE 0000 CORRIDA NORMAL; 9999 ERROR DE I-O QUE        *
002400*                AMERITA REVISION DEL OPERADOR ANTES DE REINICIAR. *
002410*                                                                *
002420*    LOS TRES TIPOS DE PEDIDO (ALTA, CONSULTA, POSTEO) COMPARTEN   *
002430*    EL MISMO ARCHIVO DE ENTRADA Y SE DISTINGUEN SOLO POR          *
002440*    REQ-TYPE; NO HAY PRIORIDAD ENTRE TIPOS, SE ATIENDEN EN EL     *
002450*    ORDEN FISICO EN QUE APARECEN EN DDREQIN.                      *
002451*                                                                *
002452*    REGLAS DE NEGOCIO RESUMIDAS (VER EL PARRAFO QUE CORRESPONDE  *
002453*    PARA EL DETALLE COMPLETO):                                  *
002454*    1) ALTA DE CUENTA: SE RECHAZA SI REQC-DOC-NUMBER NO PASA LA  *
002455*       VALIDACION DE FORMATO DE VERIDOC; SI PASA, SE ASIGNA      *
002456*       ACCT-ID POR SECUENCIA INTERNA (NUNCA LO TRAE EL PEDIDO).  *
002457*    2) CONSULTA DE CUENTA: SOLO INFORMA EXISTENCIA/INEXISTENCIA, *
002458*       NO MODIFICA NINGUN DATO NI GENERA TRANSACCION.            *
002459*    3) POSTEO DE TRANSACCION: EL IMPORTE CRUDO DEL PEDIDO SE     *
002460*       MULTIPLICA POR +1 (CREDITO) O -1 (DEBITO) SEGUN EL TIPO   *
002461*       DE OPERACION, RESUELTO CONTRA EL MAESTRO DDOPTYP POR      *
002462*       VERIOPT; UN TIPO NO DADO DE ALTA RECHAZA EL POSTEO.       *
002463*    EN LOS TRES CASOS EL RESULTADO (ACEPTADO/RECHAZADO, CON SU   *
002464*    MOTIVO) SE INFORMA A PRESUMEN PARA EL DETALLE Y EL TOTAL     *
002465*    DEL REPORTE RUN-SUMMARY.                                    *
002466******************************************************************
002470*    HISTORIA DE CAMBIOS                                        *
002500*    AAMMDD  INIC  PEDIDO   DESCRIPCION                          *
002600*    050391  LAC   INI-003  ALTA DEL PROGRAMA ORIGINAL (PDBTRX,  *
002700*                           POSTEO DE TRANSFERENCIAS ENTRE CBU    *
002800*                           CONTRA LA BASE TRX VIA DB2/CICS).     *
002900*    970814  ROS   SIS-121  SE REESCRIBE POR COMPLETO COMO        *
003000*                           PCTATRX: ALTA Y CONSULTA DE CUENTA Y  *
003100*                           POSTEO DE TRANSACCION SOBRE TIPOS DE  *
003200*                           OPERACION, SIN VERIFICACION DE CBU NI *
003300*                           CALCULO DE COMISION POR CATEGORIA.    *
003400*                           SE QUITA EL ACCESO DB2/CICS, TODO EL  *
003500*                           I-O PASA A SER POR ARCHIVOS.          *
003600*    980511  ROS   SIS-140  SE SEPARA EVENT-DATE DE EVENT-TIME    *
003700*                           EN EL REGISTRO DE TRANSACCION.         *
003800*    990422  MQ    Y2K-07   LA FECHA Y HORA DE POSTEO PASAN A     *
003900*                           TOMARSE CON ACCEPT FROM DATE/TIME EN  *
004000*                           FORMATO DE CUATRO DIGITOS DE ANIO.    *
004100*    030610  MQ    SIS-175  SE AGREGA EL REPORTE RUN-SUMMARY AL   *
004200*                           FINAL DE LA CORRIDA (CALL A PRESUMEN).*
004201*    050930  MQ    SIS-181  EN CONSULTA DE CUENTA SE DISTINGUE EL *
004202*                           RECHAZO POR CUENTA INEXISTENTE DEL    *
004203*                           RECHAZO POR ERROR INTERNO DE LECTURA  *
004204*                           DE DDACCT (ANTES AMBOS CAIAN EN EL    *
004205*                           MISMO "NOT FOUND"). SE EXTIENDE EL    *
004206*                           CALL A VERIOPT PARA RECIBIR EL MISMO  *
004207*                           DISTINGO EN EL POSTEO DE TRANSACCION. *
004208*    051014  MQ    SIS-182  SE QUITA LA REDECLARACION DEL 77      *
004209*                           WS-SW-DIAG-ON, QUE CHOCABA CONTRA EL  *
004210*                           NOMBRE DE CONDICION IMPLICITO DE LA   *
004211*                           CLAUSULA ON STATUS DE SPECIAL-NAMES Y *
004212*                           DEJABA EL PROGRAMA SIN COMPILAR.      *
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004750*    UPSI-0 ES EL UNICO SWITCH QUE USA ESTE PROGRAMA; LOS DEMAS
004760*    BYTES DE UPSI (1 A 7) QUEDAN LIBRES PARA FUTURAS CORRIDAS
004770*    DE DIAGNOSTICO SI HICIERAN FALTA.
004800     UPSI-0 IS WS-SWITCH-DIAG ON STATUS IS WS-SW-DIAG-ON.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005110*    DDREQIN ES SECUENCIAL PORQUE SOLO SE LEE DE PUNTA A PUNTA,
005120*    UN PEDIDO POR VEZ, EN EL ORDEN EN QUE LLEGA DEL SCHEDULER.
005200     SELECT REQUEST-FILE ASSIGN TO DDREQIN
005300            ORGANIZATION IS SEQUENTIAL
005400            ACCESS MODE IS SEQUENTIAL
005500            FILE STATUS IS FS-REQIN.
005600
005610*    DDACCT ES RELATIVO Y DINAMICO PORQUE EL PROGRAMA NECESITA
005620*    LAS TRES FORMAS DE ACCESO: SECUENCIAL (PARA EL BARRIDO
005630*    INICIAL DE 1200/1210), RANDOM (PARA LA CONSULTA DE 2200) Y
005640*    DE GRABACION (PARA LA ALTA DE 2120).
005700     SELECT ACCT-FILE ASSIGN TO DDACCT
005800            ORGANIZATION IS RELATIVE
005900            ACCESS MODE IS DYNAMIC
006000            RELATIVE KEY IS WS-ACCT-RELKEY
006100            FILE STATUS IS FS-ACCT.
006200
006210*    DDTRXOUT ES SECUENCIAL: SOLO SE GRABA AL FINAL (EXTEND) O
006220*    SE LEE DE PUNTA A PUNTA EN EL BARRIDO INICIAL DE 1300/1310.
006300     SELECT TRXOUT-FILE ASSIGN TO DDTRXOUT
006400            ORGANIZATION IS SEQUENTIAL
006500            ACCESS MODE IS SEQUENTIAL
006600            FILE STATUS IS FS-TRXOUT.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
006950*    LOS TRES FD DE ESTE PROGRAMA SON RECORDING MODE F (LARGO
006960*    FIJO); NINGUNO DE LOS TRES TIENE BLOCK CONTAINS EXPLICITO,
006970*    SE DEJA EL BLOQUEO A CARGO DEL DCB DEFINIDO EN EL JCL DE
006980*    CADA CORRIDA.
007000*    PEDIDOS DE PROCESO - VER LAYOUT EN CPREQ.
007010*    UN UNICO REGISTRO DE 51 BYTES, REDEFINIDO SEGUN REQ-TYPE EN
007020*    TRES VISTAS DISTINTAS (ALTA/CONSULTA/POSTEO).
007100 FD  REQUEST-FILE
007200     RECORDING MODE IS F.
007300     COPY CPREQ.
007400
007500*    MAESTRO DE CUENTAS, ORGANIZACION RELATIVA - VER CPACCT.
007510*    CADA REGISTRO RELATIVO ES UNA CUENTA; EL NUMERO DE REGISTRO
007520*    COINCIDE CON EL NUMERO DE CUENTA (ACCT-ID).
007600 FD  ACCT-FILE
007700     RECORDING MODE IS F.
007800     COPY CPACCT.
007900
008000*    TRANSACCIONES POSTEADAS - VER CPTRXOT.
008010*    ARCHIVO ACUMULATIVO: CADA CORRIDA AGREGA SUS TRANSACCIONES
008020*    AL FINAL DE LAS YA GRABADAS EN CORRIDAS ANTERIORES.
008100 FD  TRXOUT-FILE
008200     RECORDING MODE IS F.
008300     COPY CPTRXOT.
008400
008500 WORKING-STORAGE SECTION.
008600*---- FILE STATUS -------------------------------------------------
008610*    UN FS-XXXX POR ARCHIVO, CADA UNO CON SUS PROPIOS 88-LEVEL
008620*    PARA LOS CODIGOS DE RETORNO QUE EL PROGRAMA REALMENTE
008630*    DISTINGUE; EL RESTO SE TRATA COMO ERROR GENERICO DE I-O.
008700 77  FS-REQIN                 PIC XX    VALUE SPACES.
008800     88  FS-REQIN-OK           VALUE '00'.
008900     88  FS-REQIN-FIN          VALUE '10'.
009000
009010*    FS-ACCT-NOEXISTE (23) ES EL RECHAZO NORMAL DE UNA CONSULTA
009020*    A UNA CUENTA QUE NO ESTA DADA DE ALTA; FS-ACCT-NOHAY-ARCH
009030*    (35) SOLO SE DA UNA VEZ EN LA VIDA DEL SISTEMA, LA PRIMERA
009040*    VEZ QUE CORRE EL LOTE Y DDACCT TODAVIA NO FUE CREADO.
009100 77  FS-ACCT                  PIC XX    VALUE SPACES.
009200     88  FS-ACCT-OK            VALUE '00'.
009300     88  FS-ACCT-FIN           VALUE '10'.
009400     88  FS-ACCT-NOEXISTE      VALUE '23'.
009500     88  FS-ACCT-NOHAY-ARCH    VALUE '35'.
009600
009610*    FS-TRXOUT-NOHAY-ARCH TIENE EL MISMO SENTIDO QUE SU PAR DE
009620*    DDACCT: SOLO SE DA EN LA PRIMERA CORRIDA DEL SISTEMA.
009700 77  FS-TRXOUT                PIC XX    VALUE SPACES.
009800     88  FS-TRXOUT-OK          VALUE '00'.
009900     88  FS-TRXOUT-FIN         VALUE '10'.
010000     88  FS-TRXOUT-NOHAY-ARCH  VALUE '35'.
010100
010150*    WS-SW-DIAG-ON NO SE DECLARA COMO ITEM DE TRABAJO: YA ES UN     SIS-182
010160*    NOMBRE DE CONDICION IMPLICITO DE LA CLAUSULA ON STATUS DE      SIS-182
010170*    SPECIAL-NAMES (ARRIBA). DECLARARLO DE NUEVO COMO 77 CHOCABA    SIS-182
010180*    CONTRA ESE NOMBRE Y EL IF WS-SW-DIAG-ON DE 9100 NO COMPILABA.  SIS-182
010300
010400*---- CONTADORES DE CORRIDA (TODOS COMP POR NORMA) -----------
010410*    NUEVE CONTADORES, TRES POR TIPO DE PEDIDO (LEIDOS/ACEPT/
010420*    RECH), ACUMULADOS DURANTE TODA LA CORRIDA Y VOLCADOS AL
010430*    RENGLON DE TOTALES DE PRESUMEN EN 9100. SE REINICIALIZAN
010440*    UNA SOLA VEZ, AL ARRANCAR, EN 1000-INICIO.
010500 01  WS-CONTADORES.
010600     05  WS-CONT-LEIDOS-ACC    PIC 9(7)  COMP.
010700     05  WS-CONT-ACEPT-ACC     PIC 9(7)  COMP.
010800     05  WS-CONT-RECH-ACC      PIC 9(7)  COMP.
010900     05  WS-CONT-LEIDOS-LKP    PIC 9(7)  COMP.
011000     05  WS-CONT-ACEPT-LKP     PIC 9(7)  COMP.
011100     05  WS-CONT-RECH-LKP      PIC 9(7)  COMP.
011200     05  WS-CONT-LEIDOS-TRX    PIC 9(7)  COMP.
011300     05  WS-CONT-ACEPT-TRX     PIC 9(7)  COMP.
011400     05  WS-CONT-RECH-TRX      PIC 9(7)  COMP.
011450     05  FILLER                PIC X(02).
011500*    VISTA EN TABLA DE LOS MISMOS NUEVE CONTADORES, USADA SOLO     SIS-175
011600*    PARA EL DISPLAY DE DIAGNOSTICO DE FIN DE CORRIDA CUANDO       SIS-175
011700*    UPSI-0 ESTA ENCENDIDO.                                       SIS-175
011800 01  WS-CONTADORES-TABLA REDEFINES WS-CONTADORES.
011900     05  WS-CONT-CELDA         PIC 9(7) COMP OCCURS 9 TIMES.
012000
012100*---- SUBINDICES Y CLAVES DE TRABAJO (TODOS COMP POR NORMA) ------
012110*    WS-ACCT-RELKEY ES LA CLAVE RELATIVA DE ACCESO A DDACCT, TANTO
012120*    PARA LA GRABACION DE UNA ALTA COMO PARA LA LECTURA RANDOM DE
012130*    UNA CONSULTA. AL SER RELATIVO EL ARCHIVO, ESTA CLAVE ES
012140*    SIEMPRE EL PROPIO NUMERO DE CUENTA (ACCT-ID), NUNCA UN
012150*    NUMERO DE REGISTRO ARBITRARIO DISTINTO DEL NEGOCIO.
012200 77  WS-ACCT-RELKEY            PIC 9(9)  COMP.
012210*    WS-ACCT-ID-MAX / WS-ACCT-ID-NUEVO SON LA BASE DE ASIGNACION
012220*    DE CLAVES SUROGADAS DE CUENTA: MAX SE CALCULA UNA SOLA VEZ
012230*    EN 1200 Y SE VA INCREMENTANDO EN MEMORIA POR CADA ALTA DE
012240*    LA CORRIDA; NUEVO GUARDA EL VALOR YA ASIGNADO AL PEDIDO QUE
012250*    SE ESTA PROCESANDO EN ESE MOMENTO.
012300 77  WS-ACCT-ID-MAX            PIC 9(9)  COMP.
012400 77  WS-ACCT-ID-NUEVO          PIC 9(9)  COMP.
012410*    IDEM EL PAR ANTERIOR, PERO PARA LA CLAVE SUROGADA DE
012420*    TRANSACCION (TRX-ID), CALCULADA EN 1300 Y ASIGNADA RECIEN
012430*    AL MOMENTO DE GRABAR, EN 2310-POSTEAR-TRX.
012500 77  WS-TRX-ID-MAX             PIC 9(9)  COMP.
012600 77  WS-TRX-ID-NUEVO           PIC 9(9)  COMP.
012610*    SUBINDICE DEL PERFORM VARYING QUE RECORRE LOS NUEVE
012620*    CONTADORES DE CORRIDA EN EL DISPLAY DE DIAGNOSTICO (9200/
012630*    9210), CUANDO EL OPERADOR PRENDIO UPSI-0.
012700 77  WS-IDX                    PIC 9(2)  COMP.
012800
012900*---- NOMBRES DE LOS SUBPROGRAMAS LLAMADOS POR ESTE PROGRAMA -------
012910*    SE LLAMA POR NOMBRE DE VARIABLE, NUNCA POR LITERAL DIRECTO,
012920*    PARA QUE EL ENLACE QUEDE RESUELTO EN UN SOLO LUGAR SI ALGUN
012930*    DIA CAMBIA EL NOMBRE FISICO DE ALGUNO DE LOS SUBPROGRAMAS.
012940*    WS-SVERIDOC  VALIDA EL NUMERO DE DOCUMENTO DE UNA ALTA.
012950*    WS-SVERIOPT  RESUELVE EL TIPO DE OPERACION DE UN POSTEO.
012960*    WS-SPRESUMEN ARMA EL REPORTE RUN-SUMMARY DE CONTROL.
013000 77  WS-SVERIDOC               PIC X(08) VALUE 'VERIDOC'.
013100 77  WS-SVERIOPT               PIC X(08) VALUE 'VERIOPT'.
013200 77  WS-SPRESUMEN              PIC X(08) VALUE 'PRESUMEN'.
013300
013310*    AREA DE RETORNO DE VERIDOC: RECIBE 'S'/'N' SEGUN EL NUMERO
013320*    DE DOCUMENTO DE LA ALTA HAYA PASADO O NO LA VALIDACION DE
013330*    FORMATO. SE REUTILIZA EN CADA ALTA PROCESADA.
013400 77  WS-LN-VALIDAR             PIC X.
013500     88  WS-LN-VALIDAR-N       VALUE 'N'.
013600     88  WS-LN-VALIDAR-S       VALUE 'S'.
013700
013710*    AREA DE RETORNO DE VERIOPT: RECIBE 'S'/'N' SEGUN EXISTA O
013720*    NO EL TIPO DE OPERACION DEL PEDIDO DE POSTEO EN EL MAESTRO
013730*    DE TIPOS DE OPERACION (DDOPTYP).
013800 77  WS-LN-ENCONTRADO          PIC X.
013900     88  WS-LN-ENCONTRADO-N    VALUE 'N'.
014000     88  WS-LN-ENCONTRADO-S    VALUE 'S'.
014050*    DISTINGUE "TIPO DE OPERACION NO ENCONTRADO" DE UN ERROR       SIS-181
014060*    INTERNO DE VERIOPT AL LEER EL MAESTRO DE TIPOS DE OPERACION.  SIS-181
014070 77  WS-LN-ERROR-INTERNO       PIC X.
014080     88  WS-LN-ERROR-INTERNO-N VALUE 'N'.
014090     88  WS-LN-ERROR-INTERNO-S VALUE 'S'.
014100
014110*    MULTIPLICADOR DE SIGNO DEVUELTO POR VERIOPT SEGUN EL TIPO DE
014120*    OPERACION SEA DE CREDITO (+1) O DEBITO (-1). SE APLICA
014130*    CONTRA EL IMPORTE CRUDO DEL PEDIDO EN 2310-POSTEAR-TRX PARA
014140*    OBTENER EL IMPORTE CON SIGNO QUE QUEDA GRABADO EN DDTRXOUT.
014200 77  WS-LN-MULTIPLICADOR       PIC S9(1).
014300
014400*---- SELLO DE FECHA Y HORA DEL POSTEO ------------------------
014410*    SE TOMA UNA SOLA VEZ POR TRANSACCION, EN 2310-POSTEAR-TRX,
014420*    CON ACCEPT FROM DATE/TIME; LAS DOS VISTAS REDEFINIDAS DE
014430*    ABAJO EXISTEN SOLO PARA FACILITAR EL DISPLAY DE DIAGNOSTICO,
014440*    NUNCA SE USAN PARA CALCULO.
014500 01  WS-EVENT-STAMP.
014600     05  WS-EV-DATE            PIC 9(8).
014700     05  WS-EV-TIME            PIC 9(6).
014800     05  FILLER                PIC X(02).
014900*    VISTA POR AAAA/MM/DD DEL SELLO DE FECHA, PARA DIAGNOSTICO.    SIS-175
015000 01  WS-EVENT-STAMP-FECHA REDEFINES WS-EVENT-STAMP.
015100     05  WS-EVF-ANIO           PIC 9(04).
015200     05  WS-EVF-MES            PIC 9(02).
015300     05  WS-EVF-DIA            PIC 9(02).
015400     05  FILLER                PIC X(08).
015500*    VISTA POR HH/MM/SS DEL SELLO DE HORA, PARA DIAGNOSTICO.       SIS-175
015600 01  WS-EVENT-STAMP-HORA REDEFINES WS-EVENT-STAMP.
015700     05  FILLER                PIC X(08).
015800     05  WS-EVH-HOR            PIC 9(02).
015900     05  WS-EVH-MIN            PIC 9(02).
016000     05  WS-EVH-SEG            PIC 9(02).
016100     05  FILLER                PIC X(02).
016200
016300*---- MOTIVO DE RECHAZO, COMUN A LOS TRES TIPOS DE PEDIDO ----------
016310*    SE PISA EN CADA PEDIDO PROCESADO (O SE LIMPIA A SPACES SI EL
016320*    PEDIDO FUE ACEPTADO) Y SE PROPAGA SIN TRADUCIR A
016330*    RUNSUM-REASON PARA QUE QUEDE IMPRESO EN EL RENGLON DE
016340*    DETALLE DEL REPORTE RUN-SUMMARY.
016400 01  WS-RAZON-RECHAZO          PIC X(40)  VALUE SPACES.
016450
016460*---- AREA DE PASO A PRESUMEN (CALL POR REFERENCIA) --------------
016461*    INDICA A PRESUMEN SI EL CALL ES PARA UN RENGLON DE DETALLE
016462*    DE UN PEDIDO YA PROCESADO (MODO 'D') O PARA EL RENGLON DE
016463*    TOTALES DEL CIERRE DE CORRIDA (MODO 'T', USADO UNA SOLA VEZ
016464*    DESDE 9100-IMPRIMIR-TOTALES).
016470 77  WS-MODO-REPORTE           PIC X.
016480     88  WS-MODO-DETALLE       VALUE 'D'.
016490     88  WS-MODO-TOTALES       VALUE 'T'.
016500
016505*    RENGLON DE DETALLE Y RENGLON DE TOTALES COMPARTIDOS CON
016506*    PRESUMEN POR LINKAGE; VER EL LAYOUT COMPLETO EN CPRUNSUM.
016510     COPY CPRUNSUM.
016600 LINKAGE SECTION.
016700*    (PCTATRX NO RECIBE PARAMETROS - PROGRAMA INDEPENDIENTE)
016710*    ES EL UNICO DE LOS CUATRO MODULOS DE ESTE SISTEMA QUE NO
016720*    TIENE LINKAGE: LOS TRES RESTANTES (VERIDOC, VERIOPT,
016730*    PRESUMEN) SON SUBPROGRAMAS LLAMADOS DESDE ACA.
016800
016900 PROCEDURE DIVISION.
017000
017001*    CONVENCION DE NUMERACION DE PARRAFOS DE ESTE PROGRAMA:
017002*    0XXX CONTROL GENERAL DEL LOTE; 1XXX INICIALIZACION (APERTURA
017003*    DE ARCHIVOS Y CALCULO DE CLAVES SUROGADAS); 2XXX PROCESA-
017004*    MIENTO DE CADA TIPO DE PEDIDO (21XX ALTA, 22XX CONSULTA,
017005*    23XX POSTEO, CADA GRUPO CON SU PROPIO PARRAFO DE DETALLE
017006*    HACIA PRESUMEN); 9XXX CIERRE DE CORRIDA, TOTALES Y DIAGNOS-
017007*    TICO. CADA PARRAFO "-I" TIENE SU "-F" DE SALIDA PARA USO CON
017008*    PERFORM ... THRU ..., SEGUN LA NORMA VIGENTE DESDE SIS-121.
017009
017010*----------------------------------------------------------------
017020*    PARRAFO DE CONTROL DEL LOTE.
017030*    LLAMA AL ARRANQUE (1000), LEE EL PRIMER PEDIDO (1900) Y
017040*    LUEGO VA DESPACHANDO PEDIDO POR PEDIDO (2000) HASTA QUE
017050*    DDREQIN INFORMA FIN DE ARCHIVO (FS-REQIN-FIN), MOMENTO EN
017060*    QUE SE HACE EL CIERRE DE CORRIDA (9000).
017070*    NO HAY PROCESAMIENTO "EN PARALELO" DE LOS TRES TIPOS DE
017080*    PEDIDO: EL ARCHIVO DDREQIN TRAE UN UNICO PEDIDO POR RENGLON
017090*    Y EL PROGRAMA LOS ATIENDE EN EL ORDEN EN QUE LLEGAN.
017100 0000-MAIN-PROGRAM.
017200
017300     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
017400     PERFORM 1900-LEER-PEDIDO-I THRU 1900-LEER-PEDIDO-F
017500     PERFORM 2000-PROCESAMIENTO-I THRU 2000-PROCESAMIENTO-F
017600        UNTIL FS-REQIN-FIN
017700     PERFORM 9000-FINAL-I THRU 9000-FINAL-F.
017800
017900
018000*---- APERTURA DE ARCHIVOS Y CALCULO DE LAS PROXIMAS CLAVES ------
018100*---- SUROGADAS (ACCT-ID Y TRX-ID) POR PRE-LECTURA DEL MAXIMO ----
018200*---- VIGENTE EN CADA ARCHIVO, A FALTA DE ACCESO INDEXADO.        *
018210*    EL ARCHIVO DE CUENTAS Y EL DE TRANSACCIONES SE BARREN UNA
018220*    SOLA VEZ, DE PUNTA A PUNTA, ANTES DE PROCESAR EL PRIMER
018230*    PEDIDO; DE AHI EN ADELANTE LAS CLAVES SE VAN INCREMENTANDO
018240*    EN MEMORIA SIN VOLVER A LEER NINGUNO DE LOS DOS ARCHIVOS.
018300 1000-INICIO-I.
018400
018500     INITIALIZE WS-CONTADORES
018600     PERFORM 1100-ABRIR-REQIN-I THRU 1100-ABRIR-REQIN-F
018700     PERFORM 1200-CALCULAR-ACCT-ID-I THRU 1200-CALCULAR-ACCT-ID-F
018800     PERFORM 1300-CALCULAR-TRX-ID-I THRU 1300-CALCULAR-TRX-ID-F.
018900
019000 1000-INICIO-F. EXIT.
019100
019200
019210*---- APERTURA DEL ARCHIVO DE PEDIDOS EN MODO ENTRADA -------------
019220*    SI DDREQIN NO ABRE, NO HAY NADA PARA PROCESAR EN ESTA
019230*    CORRIDA: SE CORTA EL JOB CON RETURN-CODE 9999 EN LUGAR DE
019240*    SEGUIR, PARA QUE EL OPERADOR REVISE LA ASIGNACION DEL DD
019250*    EN EL JCL ANTES DE REINTENTAR.
019300 1100-ABRIR-REQIN-I.
019400
019500     OPEN INPUT REQUEST-FILE
019600     IF FS-REQIN IS NOT EQUAL '00' THEN
019700        DISPLAY '* ERROR EN OPEN DDREQIN = ' FS-REQIN
019800        MOVE 9999 TO RETURN-CODE
019900        STOP RUN
020000     END-IF.
020100
020200 1100-ABRIR-REQIN-F. EXIT.
020300
020400
020500*---- PRE-LEE EL MAESTRO DE CUENTAS PARA CONOCER EL MAYOR --------
020600*---- ACCT-ID VIGENTE Y LO DEJA ABIERTO EN MODO DINAMICO. ---------
020610*    SI DDACCT NO EXISTE TODAVIA (FS-ACCT-NOHAY-ARCH), ES LA
020620*    PRIMERA CORRIDA DEL SISTEMA: NO HAY NADA QUE BARRER Y
020630*    WS-ACCT-ID-MAX QUEDA EN CERO, POR LO QUE LA PRIMERA ALTA
020640*    RECIBIRA EL NUMERO DE CUENTA 1.
020700 1200-CALCULAR-ACCT-ID-I.
020800
020900     MOVE ZERO TO WS-ACCT-ID-MAX
021000     OPEN INPUT ACCT-FILE
021100     IF FS-ACCT-NOHAY-ARCH THEN
021200*       PRIMERA CORRIDA - TODAVIA NO EXISTE EL MAESTRO.
021300        CONTINUE
021400     ELSE
021500        IF FS-ACCT IS NOT EQUAL '00' THEN
021600           DISPLAY '* ERROR EN OPEN DDACCT (LECTURA) = ' FS-ACCT
021700           MOVE 9999 TO RETURN-CODE
021800           STOP RUN
021900        END-IF
022000        PERFORM 1210-LEER-ACCT-SEC-I THRU 1210-LEER-ACCT-SEC-F
022100        PERFORM 1220-ACUMULAR-ACCT-MAX-I THRU 1220-ACUMULAR-ACCT-MAX-F
022200           UNTIL FS-ACCT-FIN
022300        CLOSE ACCT-FILE
022400     END-IF
022410*    SE CIERRA Y SE REABRE EN I-O PORQUE EL BARRIDO DE ARRIBA LO
022420*    DEJO EN MODO INPUT, Y EL RESTO DE LA CORRIDA NECESITA TANTO
022430*    LEER (CONSULTAS) COMO GRABAR (ALTAS) CONTRA DDACCT.
022500     OPEN I-O ACCT-FILE
022600     IF FS-ACCT-NOHAY-ARCH THEN
022610*       DDACCT TODAVIA NO EXISTIA: SE LO CREA VACIO CON OPEN
022620*       OUTPUT Y SE LO REABRE EN I-O PARA QUE QUEDE LISTO PARA
022630*       RECIBIR LA PRIMERA ALTA DE LA HISTORIA DEL SISTEMA.
022700        OPEN OUTPUT ACCT-FILE
022800        CLOSE ACCT-FILE
022900        OPEN I-O ACCT-FILE
023000     END-IF
023100     IF FS-ACCT IS NOT EQUAL '00' THEN
023200        DISPLAY '* ERROR EN OPEN DDACCT (I-O) = ' FS-ACCT
023300        MOVE 9999 TO RETURN-CODE
023400        STOP RUN
023500     END-IF.
023600
023700 1200-CALCULAR-ACCT-ID-F. EXIT.
023800
023900
023910*---- LECTURA SECUENCIAL AUXILIAR DEL MAESTRO DE CUENTAS ----------
023920*    SE USA SOLO DURANTE EL BARRIDO INICIAL DE 1200, PARA
023930*    DETERMINAR EL MAYOR ACCT-ID YA ASIGNADO. NO TIENE NADA QUE
023940*    VER CON LA LECTURA RANDOM QUE HACE 2200 DURANTE EL
023950*    PROCESAMIENTO NORMAL DE LOS PEDIDOS.
024000 1210-LEER-ACCT-SEC-I.
024100
024200     READ ACCT-FILE NEXT RECORD
024300     IF FS-ACCT IS EQUAL '00' OR FS-ACCT IS EQUAL '10' THEN
024400        CONTINUE
024500     ELSE
024600        DISPLAY '* ERROR EN LECTURA SECUENCIAL DDACCT = ' FS-ACCT
024700        MOVE 9999 TO RETURN-CODE
024800        SET FS-ACCT-FIN TO TRUE
024900     END-IF.
025000
025100 1210-LEER-ACCT-SEC-F. EXIT.
025200
025300
025310*---- RETIENE EN WS-ACCT-ID-MAX EL MAYOR ACCT-ID LEIDO Y SIGUE ----
025320*    AVANZANDO EL PUNTERO SECUENCIAL HASTA EL FIN DEL MAESTRO.
025330*    AL SALIR DEL PERFORM THRU, WS-ACCT-ID-MAX QUEDA LISTO PARA
025340*    QUE 2120-ALTA-CUENTA LE SUME 1 Y ASIGNE LA PROXIMA CUENTA.
025400 1220-ACUMULAR-ACCT-MAX-I.
025500
025600     IF ACCT-ID > WS-ACCT-ID-MAX THEN
025700        MOVE ACCT-ID TO WS-ACCT-ID-MAX
025800     END-IF
025900     PERFORM 1210-LEER-ACCT-SEC-I THRU 1210-LEER-ACCT-SEC-F.
026000
026100 1220-ACUMULAR-ACCT-MAX-F. EXIT.
026200
026300
026400*---- PRE-LEE LAS TRANSACCIONES YA POSTEADAS EN CORRIDAS ---------
026500*---- ANTERIORES PARA CONOCER EL MAYOR TRX-ID VIGENTE, Y ---------
026600*---- REABRE EL ARCHIVO EN MODO EXTEND PARA AGREGAR AL FINAL. -----
026610*    A DIFERENCIA DE DDACCT, DDTRXOUT SE DEJA ABIERTO EN MODO
026620*    EXTEND: CADA CORRIDA AGREGA SUS TRANSACCIONES AL FINAL DEL
026630*    ARCHIVO ACUMULADO DE CORRIDAS ANTERIORES, NUNCA LO REESCRIBE.
026700 1300-CALCULAR-TRX-ID-I.
026800
026900     MOVE ZERO TO WS-TRX-ID-MAX
027000     OPEN INPUT TRXOUT-FILE
027100     IF FS-TRXOUT-NOHAY-ARCH THEN
027200        CONTINUE
027300     ELSE
027400        IF FS-TRXOUT IS NOT EQUAL '00' THEN
027500           DISPLAY '* ERROR EN OPEN DDTRXOUT (LECTURA) = ' FS-TRXOUT
027600           MOVE 9999 TO RETURN-CODE
027700           STOP RUN
027800        END-IF
027900        PERFORM 1310-LEER-TRXOUT-SEC-I THRU 1310-LEER-TRXOUT-SEC-F
028000        PERFORM 1320-ACUMULAR-TRX-MAX-I THRU 1320-ACUMULAR-TRX-MAX-F
028100           UNTIL FS-TRXOUT-FIN
028200        CLOSE TRXOUT-FILE
028300     END-IF
028310*    OPEN EXTEND DEJA EL PUNTERO DE GRABACION DESPUES DEL ULTIMO
028320*    REGISTRO EXISTENTE; SI EL ARCHIVO AUN NO EXISTE, EXTEND
028330*    FALLA Y SE LO CREA CON OPEN OUTPUT EN SU LUGAR.
028400     OPEN EXTEND TRXOUT-FILE
028500     IF FS-TRXOUT-NOHAY-ARCH THEN
028600        OPEN OUTPUT TRXOUT-FILE
028700     END-IF
028800     IF FS-TRXOUT IS NOT EQUAL '00' THEN
028900        DISPLAY '* ERROR EN OPEN DDTRXOUT (EXTEND) = ' FS-TRXOUT
029000        MOVE 9999 TO RETURN-CODE
029100        STOP RUN
029200     END-IF.
029300
029400 1300-CALCULAR-TRX-ID-F. EXIT.
029500
029600
029610*---- LECTURA SECUENCIAL AUXILIAR DEL ARCHIVO DE TRANSACCIONES ----
029620*    YA POSTEADAS. AL IGUAL QUE 1210 CONTRA DDACCT, SOLO SE USA
029630*    PARA EL BARRIDO INICIAL QUE DETERMINA EL MAYOR TRX-ID YA
029640*    GRABADO EN CORRIDAS ANTERIORES.
029700 1310-LEER-TRXOUT-SEC-I.
029800
029900     READ TRXOUT-FILE
030000     IF FS-TRXOUT IS EQUAL '00' OR FS-TRXOUT IS EQUAL '10' THEN
030100        CONTINUE
030200     ELSE
030300        DISPLAY '* ERROR EN LECTURA SECUENCIAL DDTRXOUT = ' FS-TRXOUT
030400        MOVE 9999 TO RETURN-CODE
030500        SET FS-TRXOUT-FIN TO TRUE
030600     END-IF.
030700
030800 1310-LEER-TRXOUT-SEC-F. EXIT.
030900
031000
031010*---- RETIENE EN WS-TRX-ID-MAX EL MAYOR TRX-ID LEIDO, DE LA
031020*    MISMA FORMA QUE 1220 LO HACE PARA EL MAESTRO DE CUENTAS.
031030*    LA CLAVE SUROGADA DE TRANSACCION SE ARMA SUMANDO 1 A ESTE
031040*    VALOR EN 2310-POSTEAR-TRX.
031100 1320-ACUMULAR-TRX-MAX-I.
031200
031300     IF TRX-ID > WS-TRX-ID-MAX THEN
031400        MOVE TRX-ID TO WS-TRX-ID-MAX
031500     END-IF
031600     PERFORM 1310-LEER-TRXOUT-SEC-I THRU 1310-LEER-TRXOUT-SEC-F.
031700
031800 1320-ACUMULAR-TRX-MAX-F. EXIT.
031900
032000
032100*---- LEE EL PROXIMO PEDIDO DE DDREQIN -----------------------
032110*    ESTE MISMO PARRAFO SE INVOCA TANTO DESDE 1000 (PARA TRAER
032120*    EL PRIMER PEDIDO DE LA CORRIDA) COMO DESDE 2000, AL TERMINAR
032130*    DE PROCESAR CADA PEDIDO, PARA TRAER EL SIGUIENTE.
032200 1900-LEER-PEDIDO-I.
032300
032400     READ REQUEST-FILE
032500     IF FS-REQIN IS EQUAL '00' OR FS-REQIN IS EQUAL '10' THEN
032600        CONTINUE
032700     ELSE
032800        DISPLAY '* ERROR EN LECTURA DDREQIN = ' FS-REQIN
032900        MOVE 9999 TO RETURN-CODE
033000        SET FS-REQIN-FIN TO TRUE
033100     END-IF.
033200
033300 1900-LEER-PEDIDO-F. EXIT.
033400
033500
033600*---- DESPACHA EL PEDIDO LEIDO SEGUN SU TIPO Y LEE EL SIGUIENTE --
033700*    EL EVALUATE SOLO DESPACHA; TODO EL CONTROL DE ACEPTADO/
033800*    RECHAZADO Y LA GRABACION EFECTIVA VIVEN EN LOS PARRAFOS
033900*    2100/2200/2300, CADA UNO DUENO DE SU PROPIO TIPO DE PEDIDO.
034000 2000-PROCESAMIENTO-I.
034100
034200     EVALUATE TRUE
034300        WHEN REQ-TYPE-ACCT-CREATE
034400           PERFORM 2100-ACCT-CREATE-I THRU 2100-ACCT-CREATE-F
034500        WHEN REQ-TYPE-ACCT-LOOKUP
034600           PERFORM 2200-ACCT-LOOKUP-I THRU 2200-ACCT-LOOKUP-F
034700        WHEN REQ-TYPE-TRX-POST
034800           PERFORM 2300-TRX-POST-I THRU 2300-TRX-POST-F
034850*          UN REQ-TYPE DISTINTO DE 'A'/'L'/'T' ES UN ERROR DE
034860*          ARMADO DEL ARCHIVO DE ENTRADA (UPSTREAM), NO UN CASO
034870*          DE NEGOCIO PREVISTO; NO SE CUENTA EN NINGUN CONTADOR
034880*          DE CORRIDA NI SE INFORMA A PRESUMEN, SOLO SE AVISA
034890*          POR DISPLAY PARA QUE QUEDE EN EL LISTADO DEL JOB.
034900        WHEN OTHER
035000           DISPLAY '* TIPO DE PEDIDO DESCONOCIDO = ' REQ-TYPE
035100     END-EVALUATE
035200     PERFORM 1900-LEER-PEDIDO-I THRU 1900-LEER-PEDIDO-F.
035300
035400 2000-PROCESAMIENTO-F. EXIT.
035500
035600
035700*---- ALTA DE CUENTA: VALIDA EL DOCUMENTO, ASIGNA EL PROXIMO -----
035800*---- ACCT-ID Y GRABA EL REGISTRO EN EL MAESTRO. ------------------
035810*    EL ORDEN IMPORTA: PRIMERO SE VALIDA EL DOCUMENTO, Y SOLO SI
035820*    ES VALIDO SE INTENTA LA GRABACION EN DDACCT; UN DOCUMENTO
035830*    INVALIDO NUNCA LLEGA A CONSUMIR UNA CLAVE SUROGADA.
035900 2100-ACCT-CREATE-I.
036000
036050*    WS-CONT-LEIDOS-ACC CUENTA TODO PEDIDO DE ALTA LEIDO, SEA
036070*    ACEPTADO O RECHAZADO MAS ADELANTE.
036100     ADD 1 TO WS-CONT-LEIDOS-ACC
036200     PERFORM 2110-V-DOCUMENTO-I THRU 2110-V-DOCUMENTO-F
036300     IF WS-LN-VALIDAR-S THEN
036400        PERFORM 2120-ALTA-CUENTA-I THRU 2120-ALTA-CUENTA-F
036500     ELSE
036550*       DOCUMENTO INVALIDO: SE RECHAZA SIN CONSUMIR CLAVE
036560*       SUROGADA NI TOCAR DDACCT PARA NADA.
036600        MOVE 'DOCUMENT NUMBER NOT DIGITS' TO WS-RAZON-RECHAZO
036700        ADD 1 TO WS-CONT-RECH-ACC
036800     END-IF
036900     PERFORM 2190-INFORMAR-DETALLE-ACC-I
037000        THRU 2190-INFORMAR-DETALLE-ACC-F.
037100
037200 2100-ACCT-CREATE-F. EXIT.
037300
037400
037410*---- VALIDACION DEL NUMERO DE DOCUMENTO CONTRA VERIDOC -----------
037420*    VERIDOC DEVUELVE EN WS-LN-VALIDAR SI REQC-DOC-NUMBER ES
037430*    NUMERICO Y DE LARGO CORRECTO. NO CONSULTA NINGUN MAESTRO:
037440*    ES UNA VALIDACION DE FORMATO, NO DE EXISTENCIA DE CLIENTE.
037500 2110-V-DOCUMENTO-I.
037600
037700     CALL WS-SVERIDOC USING REQC-DOC-NUMBER, WS-LN-VALIDAR.
037800
037900 2110-V-DOCUMENTO-F. EXIT.
038000
038100
038110*---- ASIGNA LA PROXIMA CLAVE SUROGADA Y GRABA LA CUENTA NUEVA ----
038120*    WS-ACCT-ID-MAX SE TRAE CALCULADO DESDE 1200 (O ACTUALIZADO
038130*    POR UNA ALTA ANTERIOR DE ESTA MISMA CORRIDA) Y SE INCREMENTA
038140*    EN 1 ANTES DE USARLO, PARA QUE NUNCA SE REPITA UNA CLAVE
038150*    DENTRO DE LA MISMA CORRIDA NI CONTRA CORRIDAS ANTERIORES.
038160*    LA CLAVE RELATIVA DE GRABACION (WS-ACCT-RELKEY) ES EL MISMO
038170*    NUMERO DE CUENTA, POR ESO DDACCT NO NECESITA INDICE.
038200 2120-ALTA-CUENTA-I.
038300
038400     ADD 1 TO WS-ACCT-ID-MAX
038500     MOVE WS-ACCT-ID-MAX TO WS-ACCT-ID-NUEVO
038600     MOVE SPACES TO ACCOUNT-REC
038700     MOVE WS-ACCT-ID-NUEVO TO ACCT-ID
038800     MOVE REQC-DOC-NUMBER  TO ACCT-DOC-NUMBER
038900     MOVE WS-ACCT-ID-NUEVO TO WS-ACCT-RELKEY
038950*    WRITE SOLO PUEDE FALLAR POR INVALID KEY SI WS-ACCT-RELKEY
038960*    YA ESTABA OCUPADA, CASO QUE EN TEORIA NUNCA OCURRE PORQUE
038970*    LA CLAVE VIENE DE WS-ACCT-ID-MAX + 1 RECALCULADO EN CADA
038980*    ALTA; SE DEJA EL CHEQUEO DE TODOS MODOS COMO RESGUARDO.
039000     WRITE ACCOUNT-REC INVALID KEY
039100        DISPLAY '* ERROR EN WRITE DDACCT = ' FS-ACCT
039200        MOVE 9999 TO RETURN-CODE
039300        MOVE 'INTERNAL ERROR WHILE SAVING TO DB' TO WS-RAZON-RECHAZO
039400        ADD 1 TO WS-CONT-RECH-ACC
039500     NOT INVALID KEY
039600        MOVE SPACES TO WS-RAZON-RECHAZO
039700        ADD 1 TO WS-CONT-ACEPT-ACC
039800     END-WRITE.
039900
040000 2120-ALTA-CUENTA-F. EXIT.
040100
040200
040210*---- ARMA Y DESPACHA EL RENGLON DE DETALLE DE LA ALTA ------------
040220*    A PRESUMEN. EL PEDIDO SE ACEPTA SOLO SI EL DOCUMENTO ES
040230*    VALIDO (WS-LN-VALIDAR-S) Y LA GRABACION EN DDACCT SALIO
040240*    BIEN (FS-ACCT-OK); CUALQUIER OTRA COMBINACION SE INFORMA
040250*    COMO RECHAZADA, CON EL MOTIVO YA ARMADO EN WS-RAZON-RECHAZO.
040300 2190-INFORMAR-DETALLE-ACC-I.
040400
040500     MOVE 'D'               TO WS-MODO-REPORTE
040600     MOVE 'ACCOUNT-CREATE'  TO RUNSUM-REQ-CLASS
040700     MOVE WS-ACCT-ID-NUEVO  TO RUNSUM-KEY-1
040800     MOVE ZERO              TO RUNSUM-KEY-2
040900     IF WS-LN-VALIDAR-S AND FS-ACCT-OK THEN
041000        SET RUNSUM-ACCEPTED TO TRUE
041100     ELSE
041200        SET RUNSUM-REJECTED TO TRUE
041300     END-IF
041400     MOVE WS-RAZON-RECHAZO  TO RUNSUM-REASON
041450*    CALL POR REFERENCIA: EL RENGLON YA ARMADO EN RUNSUM-DETAIL-
041460*    LINE (COPY CPRUNSUM) CRUZA A PRESUMEN, QUE LO ESCRIBE TAL
041470*    CUAL EN DDRUNSUM.
041500     CALL WS-SPRESUMEN USING WS-MODO-REPORTE, RUNSUM-DETAIL-LINE,
041600                             RUNSUM-TOTALS-LINE.
041700
041800 2190-INFORMAR-DETALLE-ACC-F. EXIT.
041900
042000
042100*---- CONSULTA DE CUENTA: VERIFICA EXISTENCIA Y TRAE EL ----------
042200*---- REGISTRO EN UNA SOLA LECTURA RANDOM POR CLAVE RELATIVA. -----
042250*    SE CHEQUEA FS-ACCT DIRECTO EN LUGAR DE INVALID KEY, PARA      SIS-181
042260*    NO CONFUNDIR "NO EXISTE" CON UN ERROR DE LECTURA DEL ARCHIVO. SIS-181
042270*    NO SE HACE NINGUN CALCULO NI REDONDEO EN ESTE PARRAFO: LA
042280*    CONSULTA SOLO INFORMA SI LA CUENTA EXISTE.
042300 2200-ACCT-LOOKUP-I.
042400
042450*    IDEM WS-CONT-LEIDOS-ACC, PERO PARA EL PEDIDO DE CONSULTA.
042500     ADD 1 TO WS-CONT-LEIDOS-LKP
042600     MOVE REQL-ACCT-ID TO WS-ACCT-RELKEY
042610*    READ RANDOM POR CLAVE RELATIVA: UNICO ACCESO A DISCO DE
042620*    TODA LA CONSULTA, SIN NECESIDAD DE INDICE PORQUE LA CLAVE
042630*    RELATIVA Y EL NUMERO DE CUENTA SON EL MISMO VALOR.
042650     READ ACCT-FILE
042700     EVALUATE TRUE
042720        WHEN FS-ACCT-OK
042740           ADD 1 TO WS-CONT-ACEPT-LKP
042760           MOVE SPACES TO WS-RAZON-RECHAZO
042780        WHEN FS-ACCT-NOEXISTE
042800           ADD 1 TO WS-CONT-RECH-LKP
042900           MOVE 'CUSTOMER ACCOUNT NOT FOUND' TO WS-RAZON-RECHAZO
042910*          EL WHEN OTHER DE ABAJO CUBRE CUALQUIER FILE STATUS
042911*          DISTINTO DE '00' Y '23': EN LA PRACTICA, PROBLEMAS
042912*          DE I-O AJENOS A QUE LA CUENTA EXISTA O NO.
042920        WHEN OTHER
042940           DISPLAY '* ERROR EN READ DDACCT = ' FS-ACCT
042950           MOVE 9999 TO RETURN-CODE
042960           ADD 1 TO WS-CONT-RECH-LKP
042970           MOVE 'INTERNAL ERROR WHILE GETTING FROM DB'
042980                   TO WS-RAZON-RECHAZO
042990     END-EVALUATE
043400     PERFORM 2290-INFORMAR-DETALLE-LKP-I
043500        THRU 2290-INFORMAR-DETALLE-LKP-F.
043600
043700 2200-ACCT-LOOKUP-F. EXIT.
043800
043900
043910*---- ARMA Y DESPACHA EL RENGLON DE DETALLE DE LA CONSULTA --------
043920*    DE CUENTA. AQUI NO HAY "VALIDACION" COMO EN LA ALTA: EL
043930*    ESTADO DEPENDE DIRECTO DEL FILE STATUS DEVUELTO POR EL READ
043940*    RANDOM DE 2200 CONTRA DDACCT.
044000 2290-INFORMAR-DETALLE-LKP-I.
044100
044200     MOVE 'D'               TO WS-MODO-REPORTE
044300     MOVE 'ACCOUNT-LOOKUP'  TO RUNSUM-REQ-CLASS
044400     MOVE REQL-ACCT-ID      TO RUNSUM-KEY-1
044500     MOVE ZERO              TO RUNSUM-KEY-2
044600     IF FS-ACCT-OK THEN
044700        SET RUNSUM-ACCEPTED TO TRUE
044800     ELSE
044900        SET RUNSUM-REJECTED TO TRUE
045000     END-IF
045100     MOVE WS-RAZON-RECHAZO  TO RUNSUM-REASON
045150*    RUNSUM-KEY-2 QUEDA EN CERO PORQUE LA CONSULTA DE CUENTA NO
045160*    INVOLUCRA UN TIPO DE OPERACION.
045200     CALL WS-SPRESUMEN USING WS-MODO-REPORTE, RUNSUM-DETAIL-LINE,
045300                             RUNSUM-TOTALS-LINE.
045400
045500 2290-INFORMAR-DETALLE-LKP-F. EXIT.
045600
045700
045800*---- POSTEO DE TRANSACCION: RESUELVE EL MULTIPLICADOR DEL -------
045900*---- TIPO DE OPERACION, APLICA EL SIGNO Y GRABA LA TRANSACCION. --
045950*    WS-LN-ERROR-INTERNO DISTINGUE TIPO NO ENCONTRADO DE ERROR     SIS-181
045960*    INTERNO AL RESOLVER EL TIPO DE OPERACION EN VERIOPT.          SIS-181
045970*    EL MULTIPLICADOR QUE DEVUELVE VERIOPT YA TRAE EL SIGNO
045980*    APLICADO (+1 CREDITO, -1 DEBITO); ESTE PARRAFO SOLO LO
045990*    PROPAGA HACIA 2310, QUE ES QUIEN LO MULTIPLICA POR EL IMPORTE.
046000 2300-TRX-POST-I.
046100
046150*    IDEM LOS DOS ANTERIORES, PERO PARA EL PEDIDO DE POSTEO DE
046160*    TRANSACCION.
046200     ADD 1 TO WS-CONT-LEIDOS-TRX
046300     CALL WS-SVERIOPT USING REQT-OPTYP-ID, WS-LN-ENCONTRADO,
046320                             WS-LN-ERROR-INTERNO,
046340                             WS-LN-MULTIPLICADOR
046500     IF WS-LN-ERROR-INTERNO-S THEN
046520        DISPLAY '* ERROR EN CALL VERIOPT, OPTYP-ID = '
046540                 REQT-OPTYP-ID
046560        MOVE 9999 TO RETURN-CODE
046580        MOVE 'INTERNAL ERROR WHILE GETTING FROM DB'
046590                TO WS-RAZON-RECHAZO
046595        ADD 1 TO WS-CONT-RECH-TRX
046600     ELSE
046610*       SOLO SI VERIOPT RESPONDIO SIN ERROR INTERNO SE MIRA SI
046615*       ENCONTRO O NO EL TIPO DE OPERACION PEDIDO.
046620        IF WS-LN-ENCONTRADO-S THEN
046640           PERFORM 2310-POSTEAR-TRX-I THRU 2310-POSTEAR-TRX-F
046700        ELSE
046750*          TIPO DE OPERACION NO DADO DE ALTA EN DDOPTYP: RECHAZO
046760*          DE NEGOCIO, NO ERROR DE SISTEMA.
046800           MOVE 'TRANSACTION OPERATION TYPE NOT FOUND'
046900                   TO WS-RAZON-RECHAZO
047000           ADD 1 TO WS-CONT-RECH-TRX
047100        END-IF
047150     END-IF
047200     PERFORM 2390-INFORMAR-DETALLE-TRX-I
047300        THRU 2390-INFORMAR-DETALLE-TRX-F.
047400
047500 2300-TRX-POST-F. EXIT.
047600
047700
047710*---- GRABA LA TRANSACCION CON EL SIGNO YA RESUELTO POR VERIOPT ---
047720*    EL MULTIPLICADOR (WS-LN-MULTIPLICADOR, +1 O -1 SEGUN EL
047730*    TIPO DE OPERACION SEA CREDITO O DEBITO) LLEGA CALCULADO
047740*    DESDE VERIOPT; ACA SOLO SE APLICA CONTRA EL IMPORTE CRUDO
047750*    DEL PEDIDO (REQT-RAW-AMOUNT) PARA OBTENER TRX-SIGNED-AMOUNT.
047760*    EL SELLO DE FECHA Y HORA SE TOMA RECIEN AQUI, EN EL MOMENTO
047770*    EFECTIVO DE POSTEO, NO CUANDO SE LEYO EL PEDIDO.
047800 2310-POSTEAR-TRX-I.
047900
048000     ADD 1 TO WS-TRX-ID-MAX
048100     MOVE WS-TRX-ID-MAX TO WS-TRX-ID-NUEVO
048150*    ACCEPT FROM DATE/TIME DE CUATRO DIGITOS DE ANIO, DESDE EL
048160*    AJUSTE Y2K-07; ANTES SE TOMABA CON DOS DIGITOS Y HABIA QUE
048170*    ARMAR EL SIGLO A MANO.
048200     ACCEPT WS-EV-DATE FROM DATE YYYYMMDD
048300     ACCEPT WS-EV-TIME FROM TIME
048400
048500     MOVE SPACES TO TRX-OUT-REC
048550     MOVE WS-TRX-ID-NUEVO      TO TRX-ID
048600     MOVE REQT-ACCT-ID         TO TRX-ACCT-ID
048700     MOVE REQT-OPTYP-ID        TO TRX-OPTYP-ID
048750*    EL REDONDEO ES OBLIGATORIO ACA: REQT-RAW-AMOUNT TRAE DOS
048760*    DECIMALES Y EL MULTIPLICADOR ES ENTERO DE UN DIGITO CON
048770*    SIGNO, PERO EL RESULTADO DEBE QUEDAR SIEMPRE EN LA MISMA
048780*    PRECISION DE TRX-SIGNED-AMOUNT.
048800     COMPUTE TRX-SIGNED-AMOUNT ROUNDED =
048900             REQT-RAW-AMOUNT * WS-LN-MULTIPLICADOR
049000     MOVE WS-EV-DATE           TO TRX-EVENT-DATE
049100     MOVE WS-EV-TIME           TO TRX-EVENT-TIME
049300
049400     WRITE TRX-OUT-REC
049500     IF FS-TRXOUT IS NOT EQUAL '00' THEN
049600        DISPLAY '* ERROR EN WRITE DDTRXOUT = ' FS-TRXOUT
049700        MOVE 9999 TO RETURN-CODE
049800        MOVE 'INTERNAL ERROR WHILE SAVING TO DB' TO WS-RAZON-RECHAZO
049900        ADD 1 TO WS-CONT-RECH-TRX
050000     ELSE
050100        MOVE SPACES TO WS-RAZON-RECHAZO
050200        ADD 1 TO WS-CONT-ACEPT-TRX
050300     END-IF.
050400
050500 2310-POSTEAR-TRX-F. EXIT.
050600
050700
050710*---- ARMA Y DESPACHA EL RENGLON DE DETALLE DEL POSTEO ------------
050720*    DE TRANSACCION. SE ACEPTA SOLO SI EL TIPO DE OPERACION
050730*    EXISTIA (WS-LN-ENCONTRADO-S) Y LA GRABACION EN DDTRXOUT
050740*    SALIO BIEN (FS-TRXOUT-OK); EL CASO DE ERROR INTERNO EN
050750*    VERIOPT YA SE INFORMA ANTES, DESDE 2300, Y NI SIQUIERA
050760*    LLEGA A EJECUTAR ESTE PARRAFO.
050800 2390-INFORMAR-DETALLE-TRX-I.
050900
051000     MOVE 'D'                 TO WS-MODO-REPORTE
051100     MOVE 'TRANSACTION-POST'  TO RUNSUM-REQ-CLASS
051200     MOVE REQT-ACCT-ID        TO RUNSUM-KEY-1
051300     MOVE REQT-OPTYP-ID       TO RUNSUM-KEY-2
051400     IF WS-LN-ENCONTRADO-S AND FS-TRXOUT-OK THEN
051500        SET RUNSUM-ACCEPTED TO TRUE
051600     ELSE
051700        SET RUNSUM-REJECTED TO TRUE
051800     END-IF
051900     MOVE WS-RAZON-RECHAZO    TO RUNSUM-REASON
051950*    AQUI RUNSUM-KEY-2 LLEVA EL TIPO DE OPERACION (REQT-OPTYP-ID)
051960*    PORQUE A DIFERENCIA DE LOS OTROS DOS PEDIDOS, EL POSTEO DE
051970*    TRANSACCION SI DEPENDE DE ESE DATO PARA EL MULTIPLICADOR.
052000     CALL WS-SPRESUMEN USING WS-MODO-REPORTE, RUNSUM-DETAIL-LINE,
052100                             RUNSUM-TOTALS-LINE.
052200
052300 2390-INFORMAR-DETALLE-TRX-F. EXIT.
052400
052500
052600*---- CIERRE DE LA CORRIDA: EMITE EL RENGLON DE TOTALES POR ------
052700*---- TIPO DE PEDIDO Y CIERRA LOS ARCHIVOS. -----------------------
052710*    LA IMPRESION DEL DIAGNOSTICO DE LOS NUEVE CONTADORES (9200)
052720*    ES OPCIONAL Y DEPENDE DE QUE EL OPERADOR HAYA PRENDIDO
052730*    UPSI-0 EN EL JCL DE ESTA CORRIDA; EN CONDICIONES NORMALES
052740*    DE PRODUCCION EL SWITCH QUEDA APAGADO Y 9200 NO SE EJECUTA.
052800 9000-FINAL-I.
052900
053000     PERFORM 9100-IMPRIMIR-TOTALES-I THRU 9100-IMPRIMIR-TOTALES-F
053100     IF WS-SW-DIAG-ON THEN
053200        PERFORM 9200-DIAGNOSTICO-CONTADORES-I
053300           THRU 9200-DIAGNOSTICO-CONTADORES-F
053400     END-IF
053410*    LOS TRES ARCHIVOS SE CIERRAN SIEMPRE, HAYA HABIDO O NO
053420*    ERRORES DURANTE LA CORRIDA; EL RETURN-CODE YA QUEDO
053430*    MARCADO EN 9999 DESDE EL PARRAFO QUE DETECTO EL PROBLEMA.
053500     CLOSE REQUEST-FILE
053600     CLOSE ACCT-FILE
053700     CLOSE TRXOUT-FILE
053800     STOP RUN.
053900
054000 9000-FINAL-F. EXIT.
054100
054200
054210*---- ARMA EL RENGLON DE TOTALES POR TIPO DE PEDIDO Y LO ---------
054220*    DESPACHA A PRESUMEN EN MODO 'T'. PRESUMEN IMPRIME LOS TRES
054230*    SUBTOTALES MAS EL TOTAL GENERAL Y CIERRA EL ARCHIVO DDRUNSUM
054240*    PORQUE ESTE ES EL ULTIMO CALL DE LA CORRIDA.
054300 9100-IMPRIMIR-TOTALES-I.
054400
054450*    LOS NUEVE CONTADORES COMP SE TRASLADAN A RUNSUM-TOTALS-LINE
054460*    (COPY CPRUNSUM) EN EL MISMO ORDEN EN QUE PRESUMEN LOS VA A
054470*    IMPRIMIR: LEIDOS/ACEPTADOS/RECHAZADOS POR CADA UNO DE LOS
054480*    TRES TIPOS DE PEDIDO.
054500     MOVE 'T'                    TO WS-MODO-REPORTE
054600*    ALTA DE CUENTA (REQ-TYPE 'A').
054700     MOVE WS-CONT-LEIDOS-ACC     TO RUNSUM-TOT-READ-ACC
054800     MOVE WS-CONT-ACEPT-ACC      TO RUNSUM-TOT-ACC-ACC
054900     MOVE WS-CONT-RECH-ACC       TO RUNSUM-TOT-REJ-ACC
055000*    CONSULTA DE CUENTA (REQ-TYPE 'L').
055100     MOVE WS-CONT-LEIDOS-LKP     TO RUNSUM-TOT-READ-LKP
055200     MOVE WS-CONT-ACEPT-LKP      TO RUNSUM-TOT-ACC-LKP
055300     MOVE WS-CONT-RECH-LKP       TO RUNSUM-TOT-REJ-LKP
055350*    POSTEO DE TRANSACCION (REQ-TYPE 'T').
055400     MOVE WS-CONT-LEIDOS-TRX     TO RUNSUM-TOT-READ-TRX
055420     MOVE WS-CONT-ACEPT-TRX      TO RUNSUM-TOT-ACC-TRX
055440     MOVE WS-CONT-RECH-TRX       TO RUNSUM-TOT-REJ-TRX
055460*    MODO 'T': PRESUMEN IMPRIME TOTALES Y CIERRA DDRUNSUM.
055500     CALL WS-SPRESUMEN USING WS-MODO-REPORTE, RUNSUM-DETAIL-LINE,
055600                             RUNSUM-TOTALS-LINE.
055700
055800 9100-IMPRIMIR-TOTALES-F. EXIT.
055900
056000
056100*---- VOLCADO DE DIAGNOSTICO DE LOS NUEVE CONTADORES, SOLO SE ----
056200*---- EJECUTA CUANDO EL OPERADOR PRENDIO UPSI-0 EN EL JCL. --------
056210*    SE USA COMO AYUDA DE DEPURACION EN AMBIENTE DE PRUEBAS,
056220*    CUANDO SE QUIERE CONFIRMAR SIN ESPERAR EL REPORTE IMPRESO
056230*    QUE LOS NUEVE CONTADORES CIERRAN CONTRA LO ESPERADO.
056300 9200-DIAGNOSTICO-CONTADORES-I.
056400
056500     MOVE 1 TO WS-IDX
056600     PERFORM 9210-MOSTRAR-CELDA-I THRU 9210-MOSTRAR-CELDA-F
056700        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 9.
056800
056900 9200-DIAGNOSTICO-CONTADORES-F. EXIT.
057000
057100
057110*---- VUELCA POR DISPLAY UNO DE LOS NUEVE CONTADORES, SEGUN -------
057120*    LA POSICION QUE OCUPA WS-IDX EN LA VISTA WS-CONTADORES-TABLA.
057130*    EL ORDEN DE LA TABLA ES EL MISMO EN QUE FUERON DECLARADOS
057140*    LOS NUEVE CONTADORES EN WS-CONTADORES (LEIDOS/ACEPT/RECH
057150*    POR ALTA, CONSULTA Y TRANSACCION, EN ESE ORDEN).
057200 9210-MOSTRAR-CELDA-I.
057300
057400     DISPLAY '* CONTADOR ' WS-IDX ' = ' WS-CONT-CELDA (WS-IDX).
057500
057600 9210-MOSTRAR-CELDA-F. EXIT.
057700
057800******************************************************************
057900*    FIN DEL PROGRAMA PCTATRX.                                   *
058000*    NO HAY MAS PARRAFOS DESPUES DE 9210; CUALQUIER AGREGADO      *
058100*    FUTURO AL LOTE DE CUENTAS Y TRANSACCIONES DEBE RESPETAR LA   *
058200*    NUMERACION DE PARRAFOS DOCUMENTADA AL INICIO DE LA           *
058300*    PROCEDURE DIVISION Y DEJAR CONSTANCIA EN LA HISTORIA DE      *
058400*    CAMBIOS DEL ENCABEZADO.                                     *
058500******************************************************************
